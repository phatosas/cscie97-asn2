000010*-------------------------------------------------------------*
000020*  FDCNDDV.CBL  -  FD FOR THE CANDIDATE DEVICE FILE           *
000030*-------------------------------------------------------------*
000040*  SAME SHAPE AS DEVICE IN FDDEVCE.CBL, CARRIED UNDER THE XD-   *
000050*  PREFIX SO THE EXISTING CATALOG AND THE CANDIDATE LIST CAN    *
000060*  BE HELD OPEN TOGETHER DURING THE IMPORT RUN.                 *
000070*-------------------------------------------------------------*
000080*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000090*-------------------------------------------------------------*
000100     FD  CANDIDATE-DEVICE-FILE
000110         LABEL RECORDS ARE STANDARD.
000120*
000130     01  CANDIDATE-DEVICE.
000140         05  XD-ID                     PIC X(10).
000150         05  XD-NAME                   PIC X(40).
000160         05  XD-MANUFACTURER           PIC X(40).
000170         05  FILLER                    PIC X(30).
