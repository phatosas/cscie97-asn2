000010*-------------------------------------------------------------*
000020*  SLMATCH.CBL  -  SELECT FOR THE MATCH LISTING REPORT        *
000030*-------------------------------------------------------------*
000040*  1999-02-18  RSANTOS   REQ CR-0503 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT MATCH-LISTING-FILE
000070            ASSIGN TO "MATCH-LISTING"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-MATCH-STATUS.
