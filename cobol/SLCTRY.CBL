000010*-------------------------------------------------------------*
000020*  SLCTRY.CBL  -  SELECT FOR THE COUNTRY CATALOG FILE         *
000030*-------------------------------------------------------------*
000040*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT COUNTRY-CATALOG-FILE
000070            ASSIGN TO "COUNTRY-CATALOG"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-COUNTRY-STATUS.
