000010*-------------------------------------------------------------*
000020*  SLCNTNT.CBL  -  SELECT FOR THE CONTENT-ITEM CATALOG FILE   *
000030*-------------------------------------------------------------*
000040*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT CONTENT-CATALOG-FILE
000070            ASSIGN TO "CONTENT-CATALOG"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-CONTENT-STATUS.
