000010*-------------------------------------------------------------*
000020*  PL-VALIDATE-TOKEN.CBL                                      *
000030*-------------------------------------------------------------*
000040*  GATES EVERY IMPORT IN THIS RUN.  THE TOKEN ITSELF IS READ    *
000050*  FROM THE SINGLE RECORD ON THE IMPORT CONTROL FILE BY         *
000060*  1000-INITIALIZE - A REAL AUTHENTICATION SERVICE MAY ONE DAY  *
000070*  REPLACE THIS CHECK BUT FOR NOW ANY NON-BLANK TOKEN PASSES.   *
000080*-------------------------------------------------------------*
000090*  1999-03-05  RSANTOS   REQ CR-0512 - ORIGINAL MEMBER.        *
000100*-------------------------------------------------------------*
000110 1400-VALIDATE-ACCESS-TOKEN.
000120*
000130     IF CONTROL-ACCESS-TOKEN = SPACES
000140        MOVE "N" TO WS-TOKEN-VALID-SW
000150     ELSE
000160        MOVE "Y" TO WS-TOKEN-VALID-SW.
000170 1400-EXIT.
000180     EXIT.
