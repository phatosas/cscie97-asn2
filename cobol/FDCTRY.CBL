000010*-------------------------------------------------------------*
000020*  FDCTRY.CBL  -  FD FOR THE COUNTRY CATALOG FILE             *
000030*-------------------------------------------------------------*
000040*  ONE RECORD PER COUNTRY A CONTENT ITEM MAY BE SOLD INTO.    *
000050*  LOADED ONCE AT THE START OF THE SEARCH RUN INTO THE CO-     *
000060*  WORKING-STORAGE TABLE.  ALSO EXTENDED BY THE CATALOG        *
000070*  IMPORT RUN.                                                 *
000080*-------------------------------------------------------------*
000090*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000100*-------------------------------------------------------------*
000110     FD  COUNTRY-CATALOG-FILE
000120         LABEL RECORDS ARE STANDARD.
000130*
000140     01  COUNTRY.
000150         05  CO-CODE                   PIC X(02).
000160         05  CO-NAME                   PIC X(40).
000170         05  CO-EXPORT-STATUS          PIC X(06).
000180             88  CO-EXPORT-OPEN         VALUE "OPEN  ".
000190             88  CO-EXPORT-CLOSED       VALUE "CLOSED".
000200         05  FILLER                    PIC X(32).
