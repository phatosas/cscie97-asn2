000010*-------------------------------------------------------------*
000020*  WSCASE01.CBL                                               *
000030*-------------------------------------------------------------*
000040*  WORKING-STORAGE SHARED BY EVERY PROGRAM THAT HAS TO TEST    *
000050*  A CODE OR A TEXT FIELD WITHOUT CARING ABOUT THE CASE IT     *
000060*  WAS KEYED OR LOADED IN.  CALLERS MOVE THE VALUE TO BE       *
000070*  FOLDED INTO WS-CASE-FOLD-IN, INSPECT IT CONVERTING THE      *
000080*  LOWER-CASE ALPHABET TO UPPER CASE AND MOVE THE RESULT OUT   *
000090*  OF WS-CASE-FOLD-OUT.                                       *
000100*-------------------------------------------------------------*
000110*  1998-11-04  RSANTOS   REQ CR-0447 - ORIGINAL COPYBOOK.      *
000120*  1999-01-22  RSANTOS   REQ CR-0461 - Y2K REVIEW, NO DATE     *
000130*                        FIELDS IN THIS MEMBER - NO CHANGE.    *
000140*  2003-06-09  JTAVARES  REQ CR-0588 - WIDENED FOLD AREA FROM  *
000150*                        60 TO 200 BYTES FOR THE CATALOG WORK. *
000160*-------------------------------------------------------------*
000170 01  WS-CASE-FOLD-AREA.
000180     05  WS-CASE-FOLD-IN             PIC X(200).
000190     05  WS-CASE-FOLD-OUT            PIC X(200).
000200     05  FILLER                      PIC X(004).
000210*
000220 77  WS-CASE-FOLD-LENGTH             PIC 9(03) COMP.
000230 77  WS-CASE-SUB                     PIC 9(03) COMP.
