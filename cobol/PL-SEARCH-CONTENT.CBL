000010*-------------------------------------------------------------*
000020*  PL-SEARCH-CONTENT.CBL                                      *
000030*-------------------------------------------------------------*
000040*  DRIVES ONE QUERY'S SCAN OF THE CONTENT CATALOG TABLE AND     *
000050*  WRITES THE RESULT BLOCK TO THE MATCH LISTING REPORT.  THE     *
000060*  PER-ITEM, PER-RULE TESTS THEMSELVES LIVE IN PLMATCH.CBL -     *
000070*  THIS MEMBER ONLY KEEPS SCORE AND PRINTS.                      *
000080*-------------------------------------------------------------*
000090*  1999-03-02  RSANTOS   REQ CR-0507 - ORIGINAL MEMBER.        *
000100*-------------------------------------------------------------*
000110*  2200-SEARCH-CONTENT.                                       *
000120*  ENTRY POINT.  ECHOES THE QUERY, SCANS EVERY SLOT OF THE       *
000130*  CONTENT TABLE THROUGH 2220-TEST-ONE-ITEM (IN PLMATCH.CBL),     *
000140*  THEN PRINTS EITHER THE NO-MATCH LINE OR THE FULL RESULT        *
000150*  BLOCK DEPENDING ON WHETHER ANYTHING MATCHED.                   *
000160*-------------------------------------------------------------*
000170 2200-SEARCH-CONTENT.
000180*
000190     PERFORM 2210-PRINT-QUERY-HEADER THRU 2210-EXIT.
000200     MOVE ZERO TO WS-MATCH-COUNT.
000210     PERFORM 2220-TEST-ONE-ITEM THRU 2220-EXIT
000220         VARYING WS-CONTENT-SUB FROM 1 BY 1
000230         UNTIL WS-CONTENT-SUB > WS-CONTENT-COUNT.
000240     IF WS-MATCH-COUNT = ZERO
000250        PERFORM 2230-PRINT-NO-MATCHES THRU 2230-EXIT
000260     ELSE
000270        PERFORM 2240-PRINT-MATCH-HEADER THRU 2240-EXIT
000280        PERFORM 2280-PRINT-MATCHED-ITEM THRU 2280-EXIT
000290            VARYING WS-RESULT-SUB FROM 1 BY 1
000300            UNTIL WS-RESULT-SUB > WS-MATCH-COUNT.
000310     PERFORM 2250-PRINT-SEPARATOR THRU 2250-EXIT.
000320     GO TO 2200-EXIT.
000330 2200-EXIT.
000340     EXIT.
000350*-------------------------------------------------------------*
000360*  2210-PRINT-QUERY-HEADER.                                   *
000370*  ECHOES THE RAW QUERY LINE BACK TO THE REPORT SO WHOEVER       *
000380*  READS THE LISTING CAN SEE WHICH SEARCH PRODUCED THE BLOCK     *
000390*  THAT FOLLOWS.                                                 *
000400*-------------------------------------------------------------*
000410 2210-PRINT-QUERY-HEADER.
000420*
000430     MOVE SPACES TO ML-TEXT.
000440     STRING "CONTENT SEARCH QUERY: " DELIMITED BY SIZE
000450            SC-RAW-QUERY               DELIMITED BY SIZE
000460         INTO ML-TEXT.
000470     WRITE MATCH-LISTING-LINE.
000480 2210-EXIT.
000490     EXIT.
000500*-------------------------------------------------------------*
000510*  2230-PRINT-NO-MATCHES.                                     *
000520*  FIXED-TEXT LINE WRITTEN WHEN WS-MATCH-COUNT CAME BACK ZERO -   *
000530*  A ZERO-HIT QUERY IS A NORMAL OUTCOME, NOT AN ERROR.            *
000540*-------------------------------------------------------------*
000550 2230-PRINT-NO-MATCHES.
000560*
000570     MOVE SPACES TO ML-TEXT.
000580     STRING "NO CONTENT ITEMS MATCH YOUR SEARCH CRITERIA."
000590            DELIMITED BY SIZE
000600         INTO ML-TEXT.
000610     WRITE MATCH-LISTING-LINE.
000620 2230-EXIT.
000630     EXIT.
000640*-------------------------------------------------------------*
000650*  2240-PRINT-MATCH-HEADER.                                   *
000660*  PRINTS THE "[N] CONTENT ITEMS MATCH..." LINE THAT INTRODUCES   *
000670*  THE RESULT BLOCK, WHERE N IS THE FINAL WS-MATCH-COUNT.         *
000680*-------------------------------------------------------------*
000690 2240-PRINT-MATCH-HEADER.
000700*
000710     MOVE WS-MATCH-COUNT TO WS-EDIT-COUNT.
000720     MOVE SPACES TO ML-TEXT.
000730     STRING "[" DELIMITED BY SIZE
000740            WS-EDIT-COUNT       DELIMITED BY SIZE
000750            "] CONTENT ITEMS MATCH YOUR SEARCH CRITERIA:"
000760                                DELIMITED BY SIZE
000770         INTO ML-TEXT.
000780     WRITE MATCH-LISTING-LINE.
000790 2240-EXIT.
000800     EXIT.
000810*-------------------------------------------------------------*
000820*  2250-PRINT-SEPARATOR.                                      *
000830*  ONE ROW OF ASTERISKS CLOSING OUT THE BLOCK FOR THIS QUERY,     *
000840*  WHETHER IT MATCHED OR NOT - KEEPS SUCCESSIVE QUERIES'          *
000850*  BLOCKS VISUALLY SEPARATED ON THE PRINTED LISTING.               *
000860*-------------------------------------------------------------*
000870 2250-PRINT-SEPARATOR.
000880*
000890     MOVE ALL "*" TO ML-TEXT.
000900     WRITE MATCH-LISTING-LINE.
000910 2250-EXIT.
000920     EXIT.
000930*-------------------------------------------------------------*
000940*  2280-PRINT-MATCHED-ITEM.                                   *
000950*  PRINTS ONE MATCHED ITEM'S THREE-LINE DETAIL BLOCK (HEADER,     *
000960*  ID/NAME, TYPE/RATING/PRICE).  WS-MATCH-INDEX (WS-RESULT-SUB)   *
000970*  IS THE CONTENT TABLE SLOT NUMBER RECORDED BY 2220-TEST-ONE-     *
000980*  ITEM WHEN THIS ITEM MATCHED - RESULTS PRINT IN THE ORDER        *
000990*  THEY WERE FOUND IN THE TABLE, NOT RE-SORTED.                    *
001000*-------------------------------------------------------------*
001010 2280-PRINT-MATCHED-ITEM.
001020     MOVE WS-MATCH-INDEX (WS-RESULT-SUB) TO WS-PRINT-SUB.
001030     MOVE WS-RESULT-SUB TO WS-EDIT-COUNT.
001040     MOVE SPACES TO ML-TEXT.
001050     STRING "MATCHING CONTENT ITEM #" DELIMITED BY SIZE
001060            WS-EDIT-COUNT             DELIMITED BY SIZE
001070            ":"                       DELIMITED BY SIZE
001080         INTO ML-TEXT.
001090     WRITE MATCH-LISTING-LINE.
001100*
001110     MOVE SPACES TO ML-TEXT.
001120     STRING "    ID: "             DELIMITED BY SIZE
001130            CT-ID (WS-PRINT-SUB)    DELIMITED BY SIZE
001140            "  NAME: "              DELIMITED BY SIZE
001150            CT-NAME (WS-PRINT-SUB)  DELIMITED BY SIZE
001160         INTO ML-TEXT.
001170     WRITE MATCH-LISTING-LINE.
001180*
001190     MOVE CT-RATING (WS-PRINT-SUB) TO WS-EDIT-RATING.
001200     MOVE CT-PRICE  (WS-PRINT-SUB) TO WS-EDIT-PRICE.
001210     MOVE SPACES TO ML-TEXT.
001220     STRING "    TYPE: "                  DELIMITED BY SIZE
001230            CT-CONTENT-TYPE (WS-PRINT-SUB) DELIMITED BY SIZE
001240            "  RATING: "                   DELIMITED BY SIZE
001250            WS-EDIT-RATING                 DELIMITED BY SIZE
001260            "  PRICE: "                    DELIMITED BY SIZE
001270            WS-EDIT-PRICE                  DELIMITED BY SIZE
001280         INTO ML-TEXT.
001290     WRITE MATCH-LISTING-LINE.
001300 2280-EXIT.
001310     EXIT.
