000010*-------------------------------------------------------------*
000020*  PL-IMPORT-CATALOG.CBL                                      *
000030*-------------------------------------------------------------*
000040*  FOR EACH OF THE THREE CANDIDATE LISTS: VALIDATE THE ITEM,    *
000050*  THEN ADD IT TO ITS CATALOG FILE UNLESS A RECORD WITH THE     *
000060*  SAME KEY IS ALREADY THERE - EITHER FROM A PRIOR RUN OR       *
000070*  EARLIER IN THIS SAME CANDIDATE LIST.  A DUPLICATE KEY IS A    *
000080*  NO-OP, NOT AN ERROR.  THE PER-ITEM VALIDATION PARAGRAPHS      *
000090*  (1521/1621/1721) ARE ALWAYS-TRUE STUBS - THE REAL RULE WAS    *
000100*  NEVER HANDED DOWN TO US, SEE DESIGN NOTES.  DO NOT REMOVE     *
000110*  THE STUB CALL WHEN THE REAL RULE SHOWS UP - WIRE IT IN        *
000120*  UNDERNEATH IT.                                               *
000130*-------------------------------------------------------------*
000140*  1999-03-05  RSANTOS   REQ CR-0512 - ORIGINAL MEMBER.        *
000150*-------------------------------------------------------------*
000160*-------------------------------------------------------------*
000170*  1500-IMPORT-COUNTRIES.                                       *
000180*  OPENS THE COUNTRY CANDIDATE FILE, READS AND PROCESSES EVERY   *
000190*  CANDIDATE ON IT ONE AT A TIME, AND CLOSES IT AGAIN.  CALLED    *
000200*  ONCE PER RUN FROM 0100-MAIN-LINE, AFTER THE TOKEN GATE AND     *
000210*  THE EXISTING-KEY TABLES HAVE BEEN BUILT.                       *
000220*-------------------------------------------------------------*
000230 1500-IMPORT-COUNTRIES.
000240*
000250     OPEN INPUT CANDIDATE-COUNTRY-FILE.
000260     MOVE "N" TO WS-CAND-CO-EOF-SW.
000270     PERFORM 1510-READ-CANDIDATE-COUNTRY THRU 1510-EXIT.
000280     PERFORM 1520-PROCESS-CANDIDATE-COUNTRY THRU 1520-EXIT
000290         UNTIL WS-CAND-CO-EOF.
000300     CLOSE CANDIDATE-COUNTRY-FILE.
000310     GO TO 1500-EXIT.
000320*-------------------------------------------------------------*
000330*  1510-READ-CANDIDATE-COUNTRY.                                 *
000340*  ONE READ OF CANDIDATE-COUNTRY-FILE.  AT END SETS THE EOF       *
000350*  SWITCH AND FALLS THROUGH - THE DRIVING PERFORM UNTIL TAKES     *
000360*  IT FROM THERE.                                                *
000370*-------------------------------------------------------------*
000380 1510-READ-CANDIDATE-COUNTRY.
000390     READ CANDIDATE-COUNTRY-FILE
000400         AT END
000410            MOVE "Y" TO WS-CAND-CO-EOF-SW.
000420 1510-EXIT.
000430     EXIT.
000440*-------------------------------------------------------------*
000450*  1520-PROCESS-CANDIDATE-COUNTRY.                              *
000460*  ONE CANDIDATE ROW THROUGH THE THREE-STEP PIPELINE -           *
000470*  VALIDATE, THEN (ONLY IF VALID) DUPLICATE-CHECK, THEN (ONLY     *
000480*  IF NOT A DUPLICATE) ADD TO THE CATALOG.  READS THE NEXT        *
000490*  CANDIDATE BEFORE RETURNING SO THE CALLING LOOP NEVER HAS TO.   *
000500*-------------------------------------------------------------*
000510 1520-PROCESS-CANDIDATE-COUNTRY.
000520     PERFORM 1521-VALIDATE-CANDIDATE-COUNTRY THRU 1521-EXIT.
000530     IF WS-CANDIDATE-VALID
000540        PERFORM 1522-CHECK-COUNTRY-DUPLICATE THRU 1522-EXIT
000550        IF NOT WS-CANDIDATE-DUPLICATE
000560           PERFORM 1523-ADD-COUNTRY THRU 1523-EXIT.
000570     PERFORM 1510-READ-CANDIDATE-COUNTRY THRU 1510-EXIT.
000580 1520-EXIT.
000590     EXIT.
000600*-------------------------------------------------------------*
000610*  1521-VALIDATE-CANDIDATE-COUNTRY.                             *
000620*  STUB - NO BUSINESS RULE WAS EVER SUPPLIED FOR REJECTING A      *
000630*  COUNTRY CANDIDATE ROW, SO EVERY ROW PASSES.  SEE THE BANNER    *
000640*  AT THE TOP OF THIS MEMBER BEFORE DELETING THE CALL TO THIS     *
000650*  PARAGRAPH.                                                    *
000660*-------------------------------------------------------------*
000670 1521-VALIDATE-CANDIDATE-COUNTRY.
000680     MOVE "Y" TO WS-CANDIDATE-VALID-SW.
000690 1521-EXIT.
000700     EXIT.
000710*-------------------------------------------------------------*
000720*  1522-CHECK-COUNTRY-DUPLICATE.                                *
000730*  LINEAR SCAN OF THE EXISTING-KEY TABLE BUILT AT START OF RUN    *
000740*  (CARRIES EVERY COUNTRY CODE ALREADY ON FILE, PLUS ANY ADDED    *
000750*  SO FAR THIS RUN).  WS-DUP-SUB IS THE SHARED SCRATCH SUBSCRIPT  *
000760*  ALSO USED BY THE DEVICE AND CONTENT DUPLICATE CHECKS BELOW.    *
000770*-------------------------------------------------------------*
000780 1522-CHECK-COUNTRY-DUPLICATE.
000790     MOVE "N" TO WS-CANDIDATE-DUPLICATE-SW.
000800     MOVE ZERO TO WS-DUP-SUB.
000810     PERFORM 1524-COMPARE-ONE-COUNTRY THRU 1524-EXIT
000820         UNTIL WS-DUP-SUB = WS-EXISTING-CO-COUNT
000830            OR WS-CANDIDATE-DUPLICATE.
000840 1522-EXIT.
000850     EXIT.
000860*-------------------------------------------------------------*
000870*  1524-COMPARE-ONE-COUNTRY.                                    *
000880*  COMPARES THE CANDIDATE'S CODE AGAINST ONE SLOT OF THE         *
000890*  EXISTING-KEY TABLE AND ADVANCES THE SHARED SUBSCRIPT.          *
000900*-------------------------------------------------------------*
000910 1524-COMPARE-ONE-COUNTRY.
000920     ADD 1 TO WS-DUP-SUB.
000930     IF CY-CODE = WS-EXISTING-CO-CODES (WS-DUP-SUB)
000940        MOVE "Y" TO WS-CANDIDATE-DUPLICATE-SW.
000950 1524-EXIT.
000960     EXIT.
000970*-------------------------------------------------------------*
000980*  1523-ADD-COUNTRY.                                           *
000990*  WRITES THE CANDIDATE ROW TO THE COUNTRY CATALOG FILE, ADDS    *
001000*  ITS CODE TO THE EXISTING-KEY TABLE SO A LATER ROW IN THE       *
001010*  SAME RUN WILL SEE IT, AND BUMPS THE IMPORT COUNTER DISPLAYED   *
001020*  AT END OF RUN.  TABLE OVERFLOW IS A FATAL ABEND - WS-EXISTING- *
001030*  CO-MAX WAS SIZED FOR THE LARGEST CATALOG WE EXPECT TO SEE.     *
001040*-------------------------------------------------------------*
001050 1523-ADD-COUNTRY.
001060     ADD 1 TO WS-EXISTING-CO-COUNT.
001070     IF WS-EXISTING-CO-COUNT > WS-EXISTING-CO-MAX
001080        DISPLAY "CATALOG-IMPORT - COUNTRY CATALOG TABLE FULL"
001090        GO TO 9900-ABEND.
001100     MOVE CY-CODE TO WS-EXISTING-CO-CODES (WS-EXISTING-CO-COUNT).
001110     MOVE CANDIDATE-COUNTRY TO COUNTRY.
001120     WRITE COUNTRY.
001130     ADD 1 TO WS-COUNTRIES-IMPORTED-CT.
001140 1523-EXIT.
001150     EXIT.
001160 1500-EXIT.
001170     EXIT.
001180*-------------------------------------------------------------*
001190*  1600-IMPORT-DEVICES.                                         *
001200*  SAME SHAPE AS 1500-IMPORT-COUNTRIES ABOVE, ONE LEVEL DOWN -    *
001210*  OPENS THE DEVICE CANDIDATE FILE, DRIVES IT TO END OF FILE,     *
001220*  CLOSES IT.  CALLED SECOND FROM 0100-MAIN-LINE SO DEVICE        *
001230*  CODES EXIST IN THE TABLE BEFORE CONTENT IMPORT NEEDS THEM.     *
001240*-------------------------------------------------------------*
001250 1600-IMPORT-DEVICES.
001260*
001270     OPEN INPUT CANDIDATE-DEVICE-FILE.
001280     MOVE "N" TO WS-CAND-DV-EOF-SW.
001290     PERFORM 1610-READ-CANDIDATE-DEVICE THRU 1610-EXIT.
001300     PERFORM 1620-PROCESS-CANDIDATE-DEVICE THRU 1620-EXIT
001310         UNTIL WS-CAND-DV-EOF.
001320     CLOSE CANDIDATE-DEVICE-FILE.
001330     GO TO 1600-EXIT.
001340*-------------------------------------------------------------*
001350*  1610-READ-CANDIDATE-DEVICE.                                  *
001360*  ONE READ OF CANDIDATE-DEVICE-FILE.  AT END SETS THE EOF        *
001370*  SWITCH FOR THE DRIVING PERFORM UNTIL.                          *
001380*-------------------------------------------------------------*
001390 1610-READ-CANDIDATE-DEVICE.
001400     READ CANDIDATE-DEVICE-FILE
001410         AT END
001420            MOVE "Y" TO WS-CAND-DV-EOF-SW.
001430 1610-EXIT.
001440     EXIT.
001450*-------------------------------------------------------------*
001460*  1620-PROCESS-CANDIDATE-DEVICE.                                *
001470*  VALIDATE / DUPLICATE-CHECK / ADD PIPELINE FOR ONE DEVICE        *
001480*  CANDIDATE ROW - SEE 1520-PROCESS-CANDIDATE-COUNTRY ABOVE FOR    *
001490*  THE FULL EXPLANATION, THE LOGIC IS IDENTICAL.                   *
001500*-------------------------------------------------------------*
001510 1620-PROCESS-CANDIDATE-DEVICE.
001520     PERFORM 1621-VALIDATE-CANDIDATE-DEVICE THRU 1621-EXIT.
001530     IF WS-CANDIDATE-VALID
001540        PERFORM 1622-CHECK-DEVICE-DUPLICATE THRU 1622-EXIT
001550        IF NOT WS-CANDIDATE-DUPLICATE
001560           PERFORM 1623-ADD-DEVICE THRU 1623-EXIT.
001570     PERFORM 1610-READ-CANDIDATE-DEVICE THRU 1610-EXIT.
001580 1620-EXIT.
001590     EXIT.
001600*-------------------------------------------------------------*
001610*  1621-VALIDATE-CANDIDATE-DEVICE.                              *
001620*  STUB - SAME SITUATION AS 1521-VALIDATE-CANDIDATE-COUNTRY,     *
001630*  NO REJECTION RULE WAS EVER SUPPLIED FOR A DEVICE CANDIDATE.    *
001640*-------------------------------------------------------------*
001650 1621-VALIDATE-CANDIDATE-DEVICE.
001660     MOVE "Y" TO WS-CANDIDATE-VALID-SW.
001670 1621-EXIT.
001680     EXIT.
001690*-------------------------------------------------------------*
001700*  1622-CHECK-DEVICE-DUPLICATE.                                 *
001710*  LINEAR SCAN OF THE EXISTING-DEVICE-ID TABLE.  WS-DUP-SUB IS    *
001720*  RESET TO ZERO HERE AND RE-USED FROM THE COUNTRY CHECK ABOVE -   *
001730*  SAFE BECAUSE THE TWO DUPLICATE CHECKS NEVER OVERLAP IN TIME.    *
001740*-------------------------------------------------------------*
001750 1622-CHECK-DEVICE-DUPLICATE.
001760     MOVE "N" TO WS-CANDIDATE-DUPLICATE-SW.
001770     MOVE ZERO TO WS-DUP-SUB.
001780     PERFORM 1624-COMPARE-ONE-DEVICE THRU 1624-EXIT
001790         UNTIL WS-DUP-SUB = WS-EXISTING-DV-COUNT
001800            OR WS-CANDIDATE-DUPLICATE.
001810 1622-EXIT.
001820     EXIT.
001830*-------------------------------------------------------------*
001840*  1624-COMPARE-ONE-DEVICE.                                     *
001850*  COMPARES THE CANDIDATE'S DEVICE ID AGAINST ONE SLOT OF THE     *
001860*  EXISTING-DEVICE-ID TABLE AND ADVANCES THE SUBSCRIPT.           *
001870*-------------------------------------------------------------*
001880 1624-COMPARE-ONE-DEVICE.
001890     ADD 1 TO WS-DUP-SUB.
001900     IF XD-ID = WS-EXISTING-DV-IDS (WS-DUP-SUB)
001910        MOVE "Y" TO WS-CANDIDATE-DUPLICATE-SW.
001920 1624-EXIT.
001930     EXIT.
001940*-------------------------------------------------------------*
001950*  1623-ADD-DEVICE.                                             *
001960*  WRITES THE DEVICE CATALOG RECORD, ADDS THE ID TO THE          *
001970*  EXISTING-KEY TABLE, BUMPS THE END-OF-RUN COUNTER.  TABLE       *
001980*  OVERFLOW ABENDS - SEE 1523-ADD-COUNTRY ABOVE.                  *
001990*-------------------------------------------------------------*
002000 1623-ADD-DEVICE.
002010     ADD 1 TO WS-EXISTING-DV-COUNT.
002020     IF WS-EXISTING-DV-COUNT > WS-EXISTING-DV-MAX
002030        DISPLAY "CATALOG-IMPORT - DEVICE CATALOG TABLE FULL"
002040        GO TO 9900-ABEND.
002050     MOVE XD-ID TO WS-EXISTING-DV-IDS (WS-EXISTING-DV-COUNT).
002060     MOVE CANDIDATE-DEVICE TO DEVICE.
002070     WRITE DEVICE.
002080     ADD 1 TO WS-DEVICES-IMPORTED-CT.
002090 1623-EXIT.
002100     EXIT.
002110 1600-EXIT.
002120     EXIT.
002130*-------------------------------------------------------------*
002140*  1700-IMPORT-CONTENT.                                         *
002150*  SAME SHAPE AGAIN FOR THE CONTENT CANDIDATE FILE.  RUN LAST     *
002160*  OF THE THREE IMPORT BLOCKS BECAUSE A CONTENT ITEM'S COUNTRY    *
002170*  AND DEVICE CODES ARE NOT VALIDATED AGAINST THE CATALOG AT       *
002180*  IMPORT TIME - THAT LOOKUP HAPPENS LATER, AT SEARCH TIME, IN    *
002190*  PL-LOOKUP-CODES.CBL.                                           *
002200*-------------------------------------------------------------*
002210 1700-IMPORT-CONTENT.
002220*
002230     OPEN INPUT CANDIDATE-CONTENT-FILE.
002240     MOVE "N" TO WS-CAND-CI-EOF-SW.
002250     PERFORM 1710-READ-CANDIDATE-CONTENT THRU 1710-EXIT.
002260     PERFORM 1720-PROCESS-CANDIDATE-CONTENT THRU 1720-EXIT
002270         UNTIL WS-CAND-CI-EOF.
002280     CLOSE CANDIDATE-CONTENT-FILE.
002290     GO TO 1700-EXIT.
002300*-------------------------------------------------------------*
002310*  1710-READ-CANDIDATE-CONTENT.                                 *
002320*  ONE READ OF CANDIDATE-CONTENT-FILE.  AT END SETS THE EOF       *
002330*  SWITCH FOR THE DRIVING PERFORM UNTIL.                          *
002340*-------------------------------------------------------------*
002350 1710-READ-CANDIDATE-CONTENT.
002360     READ CANDIDATE-CONTENT-FILE
002370         AT END
002380            MOVE "Y" TO WS-CAND-CI-EOF-SW.
002390 1710-EXIT.
002400     EXIT.
002410*-------------------------------------------------------------*
002420*  1720-PROCESS-CANDIDATE-CONTENT.                              *
002430*  VALIDATE / DUPLICATE-CHECK / ADD PIPELINE FOR ONE CONTENT       *
002440*  CANDIDATE ROW - SEE 1520-PROCESS-CANDIDATE-COUNTRY ABOVE.      *
002450*-------------------------------------------------------------*
002460 1720-PROCESS-CANDIDATE-CONTENT.
002470     PERFORM 1721-VALIDATE-CANDIDATE-CONTENT THRU 1721-EXIT.
002480     IF WS-CANDIDATE-VALID
002490        PERFORM 1722-CHECK-CONTENT-DUPLICATE THRU 1722-EXIT
002500        IF NOT WS-CANDIDATE-DUPLICATE
002510           PERFORM 1723-ADD-CONTENT THRU 1723-EXIT.
002520     PERFORM 1710-READ-CANDIDATE-CONTENT THRU 1710-EXIT.
002530 1720-EXIT.
002540     EXIT.
002550*-------------------------------------------------------------*
002560*  1721-VALIDATE-CANDIDATE-CONTENT.                             *
002570*  STUB - SAME SITUATION AS THE OTHER TWO VALIDATE PARAGRAPHS,    *
002580*  NO REJECTION RULE WAS EVER SUPPLIED FOR A CONTENT CANDIDATE.   *
002590*-------------------------------------------------------------*
002600 1721-VALIDATE-CANDIDATE-CONTENT.
002610     MOVE "Y" TO WS-CANDIDATE-VALID-SW.
002620 1721-EXIT.
002630     EXIT.
002640*-------------------------------------------------------------*
002650*  1722-CHECK-CONTENT-DUPLICATE.                                *
002660*  LINEAR SCAN OF THE EXISTING-CONTENT-ID TABLE - THE LARGEST OF  *
002670*  THE THREE TABLES (1200 ENTRIES), SO THIS IS THE SLOWEST OF     *
002680*  THE THREE DUPLICATE CHECKS ON A BIG IMPORT FILE.               *
002690*-------------------------------------------------------------*
002700 1722-CHECK-CONTENT-DUPLICATE.
002710     MOVE "N" TO WS-CANDIDATE-DUPLICATE-SW.
002720     MOVE ZERO TO WS-DUP-SUB.
002730     PERFORM 1724-COMPARE-ONE-CONTENT THRU 1724-EXIT
002740         UNTIL WS-DUP-SUB = WS-EXISTING-CI-COUNT
002750            OR WS-CANDIDATE-DUPLICATE.
002760 1722-EXIT.
002770     EXIT.
002780*-------------------------------------------------------------*
002790*  1724-COMPARE-ONE-CONTENT.                                    *
002800*  COMPARES THE CANDIDATE'S CONTENT ID AGAINST ONE SLOT OF THE    *
002810*  EXISTING-CONTENT-ID TABLE AND ADVANCES THE SUBSCRIPT.          *
002820*-------------------------------------------------------------*
002830 1724-COMPARE-ONE-CONTENT.
002840     ADD 1 TO WS-DUP-SUB.
002850     IF CN-ID = WS-EXISTING-CI-IDS (WS-DUP-SUB)
002860        MOVE "Y" TO WS-CANDIDATE-DUPLICATE-SW.
002870 1724-EXIT.
002880     EXIT.
002890*-------------------------------------------------------------*
002900*  1723-ADD-CONTENT.                                            *
002910*  WRITES THE CONTENT CATALOG RECORD, ADDS THE ID TO THE          *
002920*  EXISTING-KEY TABLE, BUMPS THE END-OF-RUN COUNTER.  TABLE        *
002930*  OVERFLOW ABENDS - SEE 1523-ADD-COUNTRY ABOVE.                  *
002940*-------------------------------------------------------------*
002950 1723-ADD-CONTENT.
002960     ADD 1 TO WS-EXISTING-CI-COUNT.
002970     IF WS-EXISTING-CI-COUNT > WS-EXISTING-CI-MAX
002980        DISPLAY "CATALOG-IMPORT - CONTENT CATALOG TABLE FULL"
002990        GO TO 9900-ABEND.
003000     MOVE CN-ID TO WS-EXISTING-CI-IDS (WS-EXISTING-CI-COUNT).
003010     MOVE CANDIDATE-CONTENT TO CONTENT-ITEM.
003020     WRITE CONTENT-ITEM.
003030     ADD 1 TO WS-CONTENT-IMPORTED-CT.
003040 1723-EXIT.
003050     EXIT.
003060 1700-EXIT.
003070     EXIT.
