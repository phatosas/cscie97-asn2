000010*-------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-------------------------------------------------------------*
000040 PROGRAM-ID.     catalog-import.
000050 AUTHOR.         R SANTOS.
000060 INSTALLATION.   MOBILE STORE CATALOG GROUP.
000070 DATE-WRITTEN.   1999-03-01.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000100*-------------------------------------------------------------*
000110*  ADDS NEW COUNTRIES, DEVICES AND CONTENT ITEMS TO THE         *
000120*  CATALOG FILES FROM THREE CANDIDATE LISTS SUPPLIED BY THE     *
000130*  CATALOG MAINTENANCE JOB.  GATED BY THE ACCESS TOKEN ON THE    *
000140*  IMPORT CONTROL FILE - IF THE TOKEN IS BLANK THE WHOLE RUN     *
000150*  IS SKIPPED AND NOTHING IS WRITTEN.  A CANDIDATE WHOSE KEY     *
000160*  ALREADY EXISTS ON THE CATALOG (OR EARLIER IN THE SAME         *
000170*  CANDIDATE LIST) IS SILENTLY DROPPED - THIS IS NOT AN ERROR.   *
000180*-------------------------------------------------------------*
000190*  CHANGE LOG                                                  *
000200*-------------------------------------------------------------*
000210*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000220*  1999-03-05  RSANTOS   REQ CR-0512 - ADDED COUNTRY/DEVICE/    *
000230*                        CONTENT IMPORT PARAGRAPHS.             *
000240*  1999-08-11  MFARIAS   REQ CR-0541 - CONFIRMED WITH USER      *
000250*                        DEPT THAT A DUPLICATE KEY ON IMPORT IS  *
000260*                        A SILENT SKIP, NOT AN ABEND.            *
000270*  1998-12-02  RSANTOS   REQ CR-0501 - Y2K REVIEW - CONTROL-     *
000280*                        LAST-UPDATE CARRIES A FULL 4-DIGIT      *
000290*                        CENTURY, NO 2-DIGIT YEAR FIELDS HERE.   *
000300*  2001-02-15  JTAVARES  REQ CR-0602 - RAISED CATALOG TABLE      *
000310*                        SIZES TO MATCH CONTENT-SEARCH-BATCH.   *
000320*-------------------------------------------------------------*
000330 ENVIRONMENT DIVISION.
000340 CONFIGURATION SECTION.
000350 SPECIAL-NAMES.
000360     C01 IS TOP-OF-FORM.
000370 INPUT-OUTPUT SECTION.
000380 FILE-CONTROL.
000390*
000400     COPY "SLCONTRL.CBL".
000410     COPY "SLCNTNT.CBL".
000420     COPY "SLCTRY.CBL".
000430     COPY "SLDEVCE.CBL".
000440     COPY "SLCNDCI.CBL".
000450     COPY "SLCNDCY.CBL".
000460     COPY "SLCNDDV.CBL".
000470*-------------------------------------------------------------*
000480 DATA DIVISION.
000490 FILE SECTION.
000500*
000510     COPY "FDCONTRL.CBL".
000520     COPY "FDCNTNT.CBL".
000530     COPY "FDCTRY.CBL".
000540     COPY "FDDEVCE.CBL".
000550     COPY "FDCNDCI.CBL".
000560     COPY "FDCNDCY.CBL".
000570     COPY "FDCNDDV.CBL".
000580*-------------------------------------------------------------*
000590 WORKING-STORAGE SECTION.
000600*
000610*  WS-FILE-STATUS-AREA.                                       *
000620*  ONE TWO-BYTE FILE STATUS PER SELECT - THE CONTROL FILE      *
000630*  STATUS IS CHECKED ONLY DURING 1000-INITIALIZE; THE REST ARE *
000640*  CHECKED AGAINST "00" EVERYWHERE ELSE AND DUMPED BY 9900-    *
000650*  ABEND IF ANY OPEN OR TABLE-BUILD STEP FAILS.                *
000660 01  WS-FILE-STATUS-AREA.
000670     05  WS-CONTROL-STATUS       PIC X(02).
000680         88  WS-CONTROL-OK       VALUE "00".
000690     05  WS-CONTENT-STATUS       PIC X(02).
000700         88  WS-CONTENT-OK       VALUE "00".
000710     05  WS-COUNTRY-STATUS       PIC X(02).
000720         88  WS-COUNTRY-OK       VALUE "00".
000730     05  WS-DEVICE-STATUS        PIC X(02).
000740         88  WS-DEVICE-OK        VALUE "00".
000750     05  WS-CAND-CI-STATUS       PIC X(02).
000760         88  WS-CAND-CI-OK       VALUE "00".
000770     05  WS-CAND-CO-STATUS       PIC X(02).
000780         88  WS-CAND-CO-OK       VALUE "00".
000790     05  WS-CAND-DV-STATUS       PIC X(02).
000800         88  WS-CAND-DV-OK       VALUE "00".
000810     05  FILLER                  PIC X(10).
000820*
000830*  WS-EOF-SWITCHES.                                           *
000840*  ONE SWITCH PER SEQUENTIAL FILE - THE CONTENT/COUNTRY/       *
000850*  DEVICE SWITCHES ARE SET INSIDE PL-LOAD-CATALOG.CBL WHEN     *
000860*  1350-BUILD-EXISTING-KEY-TABLES LOADS THE CURRENT CATALOG;   *
000870*  THE CAND- SWITCHES ARE SET INSIDE PL-IMPORT-CATALOG.CBL AS  *
000880*  EACH CANDIDATE FILE IS READ TO END OF FILE.                 *
000890 01  WS-EOF-SWITCHES.
000900     05  WS-CONTENT-EOF-SW       PIC X(01).
000910         88  WS-CONTENT-EOF      VALUE "Y".
000920     05  WS-COUNTRY-EOF-SW       PIC X(01).
000930         88  WS-COUNTRY-EOF      VALUE "Y".
000940     05  WS-DEVICE-EOF-SW        PIC X(01).
000950         88  WS-DEVICE-EOF       VALUE "Y".
000960     05  WS-CAND-CI-EOF-SW       PIC X(01).
000970         88  WS-CAND-CI-EOF      VALUE "Y".
000980     05  WS-CAND-CO-EOF-SW       PIC X(01).
000990         88  WS-CAND-CO-EOF      VALUE "Y".
001000     05  WS-CAND-DV-EOF-SW       PIC X(01).
001010         88  WS-CAND-DV-EOF      VALUE "Y".
001020     05  FILLER                  PIC X(10).
001030*
001040*    FULL CATALOG TABLES - LOADED ONCE AT START OF RUN SO THE     *
001050*    KEY TABLES BELOW CAN BE BUILT FROM THEM.  SAME SHAPE AS      *
001060*    THE TABLES IN content-search-batch - SEE PL-LOAD-CATALOG.CBL.*
001070 01  WS-CONTENT-TABLE-CONTROL.
001080     05  WS-CONTENT-COUNT        PIC 9(05) COMP.
001090     05  WS-CONTENT-MAX          PIC 9(05) COMP VALUE 1200.
001100     05  FILLER                  PIC X(01).
001110*
001120 01  WS-CONTENT-TABLE.
001130     05  CT-ENTRY OCCURS 1200 TIMES.
001140         10  CT-ID                   PIC X(10).
001150         10  CT-NAME                 PIC X(40).
001160         10  CT-DESCRIPTION          PIC X(200).
001170         10  CT-AUTHOR-NAME          PIC X(40).
001180         10  CT-CONTENT-TYPE         PIC X(11).
001190         10  CT-RATING               PIC 9(01).
001200         10  CT-PRICE                PIC 9(05)V99.
001210         10  CT-PRICE-WHOLE-CENTS REDEFINES CT-PRICE
001220                                     PIC 9(07).
001230         10  CT-CATEGORY-COUNT       PIC 9(02) COMP.
001240         10  CT-CATEGORIES OCCURS 10 TIMES
001250                                     PIC X(20).
001260         10  CT-DEVICE-COUNT         PIC 9(02) COMP.
001270         10  CT-COMPATIBLE-DEVICES OCCURS 20 TIMES
001280                                     PIC X(10).
001290         10  CT-COUNTRY-COUNT        PIC 9(02) COMP.
001300         10  CT-ALLOWED-COUNTRIES OCCURS 50 TIMES
001310                                     PIC X(02).
001320         10  CT-LANGUAGE-COUNT       PIC 9(02) COMP.
001330         10  CT-SUPPORTED-LANGS OCCURS 20 TIMES
001340                                     PIC X(02).
001350         10  FILLER                  PIC X(43).
001360*-------------------------------------------------------------*
001362*  WS-COUNTRY-TABLE-CONTROL / WS-COUNTRY-TABLE.                *
001364*  MIRRORS THE COUNTRY CATALOG RECORD SHAPE (SEE FDCTRY.CBL)    *
001366*  EXACTLY AS content-search-batch DOES - THIS COPY IS USED     *
001368*  ONLY TO FEED WS-EXISTING-CO-CODES BELOW, NEVER SEARCHED        *
001369*  DIRECTLY FOR A MATCH BY THIS PROGRAM.                          *
001370 01  WS-COUNTRY-TABLE-CONTROL.
001380     05  WS-COUNTRY-COUNT        PIC 9(03) COMP.
001390     05  WS-COUNTRY-MAX          PIC 9(03) COMP VALUE 300.
001400     05  FILLER                  PIC X(01).
001410*
001420 01  WS-COUNTRY-TABLE.
001430     05  CE-ENTRY OCCURS 300 TIMES.
001440         10  CE-CODE                 PIC X(02).
001450         10  CE-NAME                 PIC X(40).
001460         10  CE-EXPORT-STATUS        PIC X(06).
001470             88  CE-EXPORT-OPEN      VALUE "OPEN  ".
001480             88  CE-EXPORT-CLOSED    VALUE "CLOSED".
001490         10  FILLER                  PIC X(32).
001500*-------------------------------------------------------------*
001502*  WS-DEVICE-TABLE-CONTROL / WS-DEVICE-TABLE.                  *
001504*  SAME IDEA AS THE COUNTRY TABLE ABOVE, FOR THE DEVICE          *
001506*  CATALOG (SEE FDDEVCE.CBL) - FEEDS WS-EXISTING-DV-IDS ONLY.    *
001510 01  WS-DEVICE-TABLE-CONTROL.
001520     05  WS-DEVICE-COUNT         PIC 9(03) COMP.
001530     05  WS-DEVICE-MAX           PIC 9(03) COMP VALUE 400.
001540     05  FILLER                  PIC X(01).
001550*
001560 01  WS-DEVICE-TABLE.
001570     05  DE-ENTRY OCCURS 400 TIMES.
001580         10  DE-ID                   PIC X(10).
001590         10  DE-NAME                 PIC X(40).
001600         10  DE-MANUFACTURER         PIC X(40).
001610         10  FILLER                  PIC X(30).
001620*-------------------------------------------------------------*
001630*    THIN KEY-ONLY TABLES USED FOR DUPLICATE DETECTION DURING   *
001640*    THE IMPORT ITSELF - SEE PL-IMPORT-CATALOG.CBL.              *
001650*    BUILT ONCE FROM THE FULL CATALOG TABLES ABOVE BY            *
001660*    1350-BUILD-EXISTING-KEY-TABLES, THEN GROWN IN PLACE AS      *
001670*    EACH CANDIDATE IS ACCEPTED SO A LATER DUPLICATE IN THE       *
001680*    SAME CANDIDATE FILE IS ALSO CAUGHT.                         *
001690 01  WS-EXISTING-KEY-CONTROL.
001700     05  WS-EXISTING-CI-COUNT    PIC 9(05) COMP.
001710     05  WS-EXISTING-CI-MAX      PIC 9(05) COMP VALUE 1200.
001720     05  WS-EXISTING-CO-COUNT    PIC 9(03) COMP.
001730     05  WS-EXISTING-CO-MAX      PIC 9(03) COMP VALUE 300.
001740     05  WS-EXISTING-DV-COUNT    PIC 9(03) COMP.
001750     05  WS-EXISTING-DV-MAX      PIC 9(03) COMP VALUE 400.
001760     05  FILLER                  PIC X(01).
001770*
001780 01  WS-EXISTING-KEY-TABLES.
001790     05  WS-EXISTING-CI-IDS OCCURS 1200 TIMES
001800                                 PIC X(10).
001810     05  WS-EXISTING-CO-CODES OCCURS 300 TIMES
001820                                 PIC X(02).
001830     05  WS-EXISTING-DV-IDS OCCURS 400 TIMES
001840                                 PIC X(10).
001850     05  FILLER                  PIC X(01).
001860*
001870*  WS-KEY-BUILD-AREA / WS-DUP-SUB.                             *
001880*  WS-KEY-BUILD-SUB DRIVES THE THREE COPY-ONE-KEY LOOPS IN      *
001890*  1350-BUILD-EXISTING-KEY-TABLES BELOW.  WS-DUP-SUB IS A        *
001900*  SEPARATE 77-LEVEL ITEM (NOT A GROUP MEMBER) BECAUSE           *
001910*  PL-IMPORT-CATALOG.CBL'S DUPLICATE-CHECK PARAGRAPHS NEED A     *
001920*  SCAN SUBSCRIPT THAT IS INDEPENDENT OF WS-KEY-BUILD-SUB -      *
001930*  THE TWO ARE NEVER IN USE BY THE SAME PARAGRAPH AT ONCE, BUT   *
001940*  KEEPING THEM SEPARATE AVOIDS ANY QUESTION OF WHICH LOOP        *
001950*  OWNS THE COUNTER.                                             *
001960 01  WS-KEY-BUILD-AREA.
001970     05  WS-KEY-BUILD-SUB        PIC 9(05) COMP.
001980     05  FILLER                  PIC X(01).
001990*
002000 77  WS-DUP-SUB                  PIC 9(05) COMP.
002010*-------------------------------------------------------------*
002020*    ACCESS TOKEN GATE.                                        *
002030 01  WS-TOKEN-VALID-AREA.
002040     05  WS-TOKEN-VALID-SW       PIC X(01).
002050         88  WS-TOKEN-VALID      VALUE "Y".
002060     05  FILLER                  PIC X(01).
002070*
002080 01  WS-TOKEN-CHECK-AREA.
002090     05  WS-TOKEN-COPY           PIC X(40).
002100     05  WS-TOKEN-FIRST-BYTE REDEFINES WS-TOKEN-COPY.
002110         10  WS-TOKEN-LEAD-BYTE  PIC X(01).
002120         10  FILLER              PIC X(39).
002130*
002140 01  WS-IMPORT-RUN-DATE.
002150     05  WS-RUN-DATE-CCYYMMDD    PIC 9(08).
002160     05  WS-RUN-DATE-BREAKDOWN REDEFINES WS-RUN-DATE-CCYYMMDD.
002170         10  WS-RUN-DATE-CCYY    PIC 9(04).
002180         10  WS-RUN-DATE-MM      PIC 9(02).
002190         10  WS-RUN-DATE-DD      PIC 9(02).
002200     05  FILLER                  PIC X(01).
002210*-------------------------------------------------------------*
002212*  WS-CANDIDATE-SWITCHES.                                     *
002214*  SET FRESH FOR EACH CANDIDATE ROW BY PL-IMPORT-CATALOG.CBL'S  *
002216*  1520-/1620-/1720-VALIDATE-* PARAGRAPHS (VALID SWITCH) AND    *
002218*  1522-/1622-/1722-CHECK-*-DUPLICATE PARAGRAPHS (DUPLICATE     *
002220*  SWITCH) BEFORE THE ROW'S ADD-OR-SKIP DECISION IS MADE.        *
002230 01  WS-CANDIDATE-SWITCHES.
002240     05  WS-CANDIDATE-VALID-SW       PIC X(01).
002250         88  WS-CANDIDATE-VALID      VALUE "Y".
002260     05  WS-CANDIDATE-DUPLICATE-SW   PIC X(01).
002270         88  WS-CANDIDATE-DUPLICATE  VALUE "Y".
002280     05  FILLER                      PIC X(01).
002290*-------------------------------------------------------------*
002292*  WS-IMPORT-COUNTERS.                                        *
002294*  BUMPED BY ONE IN EACH 1523-/1623-/1723-ADD-* PARAGRAPH OF     *
002296*  PL-IMPORT-CATALOG.CBL WHEN A CANDIDATE ROW IS ACTUALLY         *
002298*  WRITTEN TO THE CATALOG - NOT INCREMENTED FOR ROWS REJECTED    *
002300*  AS INVALID OR DROPPED AS DUPLICATES.  DISPLAYED BY 9000-       *
002305*  TERMINATE BELOW AS THE ONLY RECORD OF WHAT THIS RUN DID.       *
002310 01  WS-IMPORT-COUNTERS.
002320     05  WS-COUNTRIES-IMPORTED-CT    PIC 9(05) COMP.
002330     05  WS-DEVICES-IMPORTED-CT      PIC 9(05) COMP.
002340     05  WS-CONTENT-IMPORTED-CT      PIC 9(05) COMP.
002350     05  FILLER                      PIC X(10).
002360*-------------------------------------------------------------*
002370 PROCEDURE DIVISION.
002380*-------------------------------------------------------------*
002390*  0100-MAIN-LINE.                                            *
002400*  CHECKS THE ACCESS TOKEN FIRST - WHEN IT IS BLANK THE WHOLE   *
002410*  IMPORT IS SKIPPED AND NONE OF THE THREE CATALOG FILES ARE    *
002420*  EVEN OPENED FOR OUTPUT.  WHEN THE TOKEN IS VALID, BUILDS      *
002430*  THE DUPLICATE-DETECTION KEY TABLES FROM THE CURRENT CATALOG,  *
002440*  OPENS ALL THREE CATALOG FILES EXTEND (APPEND, NOT REPLACE),   *
002450*  RUNS THE THREE IMPORT BLOCKS IN COUNTRY/DEVICE/CONTENT         *
002460*  ORDER, THEN CLOSES THEM BEFORE FALLING INTO TERMINATION.      *
002470*-------------------------------------------------------------*
002480 0100-MAIN-LINE.
002490*
002500     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002510     IF WS-TOKEN-VALID
002520        PERFORM 1350-BUILD-EXISTING-KEY-TABLES THRU 1350-EXIT
002530        OPEN EXTEND CONTENT-CATALOG-FILE
002540        OPEN EXTEND COUNTRY-CATALOG-FILE
002550        OPEN EXTEND DEVICE-CATALOG-FILE
002560        PERFORM 1500-IMPORT-COUNTRIES THRU 1500-EXIT
002570        PERFORM 1600-IMPORT-DEVICES   THRU 1600-EXIT
002580        PERFORM 1700-IMPORT-CONTENT   THRU 1700-EXIT
002590        CLOSE CONTENT-CATALOG-FILE
002600        CLOSE COUNTRY-CATALOG-FILE
002610        CLOSE DEVICE-CATALOG-FILE
002620     ELSE
002630        DISPLAY "CATALOG-IMPORT - ACCESS TOKEN IS BLANK, RUN SKIPPED"
002640        DISPLAY "  TOKEN LEAD BYTE WAS: " WS-TOKEN-LEAD-BYTE.
002650     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002660     STOP RUN.
002670*-------------------------------------------------------------*
002680*  1000-INITIALIZE.                                           *
002690*  READS THE SINGLE CONTROL RECORD OFF THE IMPORT CONTROL FILE  *
002700*  (KEY 1 - THERE IS ONLY EVER ONE), COPIES ITS ACCESS TOKEN     *
002710*  INTO WORKING STORAGE AND CLOSES THE CONTROL FILE IMMEDIATELY  *
002720*  SINCE NOTHING ELSE ON IT IS NEEDED THIS RUN, THEN STAMPS      *
002730*  TODAY'S DATE AND VALIDATES THE TOKEN.  A MISSING CONTROL      *
002740*  FILE OR CONTROL RECORD IS A FATAL ABEND - THE IMPORT CANNOT   *
002750*  DECIDE WHETHER IT IS AUTHORIZED TO RUN WITHOUT IT.            *
002760*-------------------------------------------------------------*
002770 1000-INITIALIZE.
002780*
002790     MOVE ZERO TO WS-COUNTRIES-IMPORTED-CT WS-DEVICES-IMPORTED-CT
002800                  WS-CONTENT-IMPORTED-CT.
002810     OPEN INPUT CONTROL-FILE.
002820     IF NOT WS-CONTROL-OK
002830        DISPLAY "CATALOG-IMPORT - CANNOT OPEN IMPORT CONTROL FILE"
002840        GO TO 9900-ABEND.
002850     MOVE 1 TO CONTROL-KEY.
002860     READ CONTROL-FILE RECORD
002870         INVALID KEY
002880            DISPLAY "CATALOG-IMPORT - NO CONTROL RECORD ON FILE"
002890            GO TO 9900-ABEND.
002900     CLOSE CONTROL-FILE.
002910     MOVE CONTROL-ACCESS-TOKEN TO WS-TOKEN-COPY.
002920     ACCEPT WS-RUN-DATE-CCYYMMDD FROM DATE YYYYMMDD.
002930     PERFORM 1400-VALIDATE-ACCESS-TOKEN THRU 1400-EXIT.
002940 1000-EXIT.
002950     EXIT.
002960*-------------------------------------------------------------*
002970*  1350-BUILD-EXISTING-KEY-TABLES.                             *
002980*  LOADS THE CURRENT CONTENT/COUNTRY/DEVICE CATALOGS (THE       *
002990*  SAME LOAD PARAGRAPHS content-search-batch USES, COPIED IN    *
003000*  FROM PL-LOAD-CATALOG.CBL BELOW) AND THEN COPIES JUST THE       *
003010*  KEY FIELD OF EACH ENTRY INTO THE THIN WS-EXISTING- KEY        *
003020*  TABLES, WHICH IS ALL PL-IMPORT-CATALOG.CBL'S DUPLICATE         *
003030*  CHECKS NEED TO SEE.                                            *
003040*-------------------------------------------------------------*
003050 1350-BUILD-EXISTING-KEY-TABLES.
003060*
003070     MOVE ZERO TO WS-CONTENT-COUNT WS-COUNTRY-COUNT
003080                  WS-DEVICE-COUNT.
003090     PERFORM 1100-LOAD-CONTENT-CATALOG THRU 1100-EXIT.
003100     PERFORM 1200-LOAD-COUNTRY-CATALOG THRU 1200-EXIT.
003110     PERFORM 1300-LOAD-DEVICE-CATALOG  THRU 1300-EXIT.
003120*
003130     MOVE WS-CONTENT-COUNT TO WS-EXISTING-CI-COUNT.
003140     PERFORM 1360-COPY-ONE-CONTENT-KEY THRU 1360-EXIT
003150         VARYING WS-KEY-BUILD-SUB FROM 1 BY 1
003160         UNTIL WS-KEY-BUILD-SUB > WS-EXISTING-CI-COUNT.
003170*
003180     MOVE WS-COUNTRY-COUNT TO WS-EXISTING-CO-COUNT.
003190     PERFORM 1370-COPY-ONE-COUNTRY-KEY THRU 1370-EXIT
003200         VARYING WS-KEY-BUILD-SUB FROM 1 BY 1
003210         UNTIL WS-KEY-BUILD-SUB > WS-EXISTING-CO-COUNT.
003220*
003230     MOVE WS-DEVICE-COUNT TO WS-EXISTING-DV-COUNT.
003240     PERFORM 1380-COPY-ONE-DEVICE-KEY THRU 1380-EXIT
003250         VARYING WS-KEY-BUILD-SUB FROM 1 BY 1
003260         UNTIL WS-KEY-BUILD-SUB > WS-EXISTING-DV-COUNT.
003270 1350-EXIT.
003280     EXIT.
003290*-------------------------------------------------------------*
003300*  1360-COPY-ONE-CONTENT-KEY.                                 *
003310*  COPIES ONE CT-ID INTO THE MATCHING SLOT OF                  *
003320*  WS-EXISTING-CI-IDS.  SLOT NUMBERS LINE UP ONE FOR ONE WITH   *
003330*  THE CONTENT TABLE BECAUSE BOTH ARE BUILT IN THE SAME          *
003340*  SEQUENTIAL-READ ORDER.                                        *
003350*-------------------------------------------------------------*
003360 1360-COPY-ONE-CONTENT-KEY.
003370     MOVE CT-ID (WS-KEY-BUILD-SUB) TO
003380          WS-EXISTING-CI-IDS (WS-KEY-BUILD-SUB).
003390 1360-EXIT.
003400     EXIT.
003410*-------------------------------------------------------------*
003420*  1370-COPY-ONE-COUNTRY-KEY.                                 *
003430*  SAME IDEA AS 1360 ABOVE, FOR THE COUNTRY CODE.              *
003440*-------------------------------------------------------------*
003450 1370-COPY-ONE-COUNTRY-KEY.
003460     MOVE CE-CODE (WS-KEY-BUILD-SUB) TO
003470          WS-EXISTING-CO-CODES (WS-KEY-BUILD-SUB).
003480 1370-EXIT.
003490     EXIT.
003500*-------------------------------------------------------------*
003510*  1380-COPY-ONE-DEVICE-KEY.                                  *
003520*  SAME IDEA AGAIN, FOR THE DEVICE ID.                         *
003530*-------------------------------------------------------------*
003540 1380-COPY-ONE-DEVICE-KEY.
003550     MOVE DE-ID (WS-KEY-BUILD-SUB) TO
003560          WS-EXISTING-DV-IDS (WS-KEY-BUILD-SUB).
003570 1380-EXIT.
003580     EXIT.
003590*-------------------------------------------------------------*
003600*  9000-TERMINATE.                                            *
003610*  NORMAL END OF RUN - DISPLAYS THE RUN DATE AND THE THREE       *
003620*  IMPORT COUNTERS (ZERO FOR ALL THREE WHEN THE TOKEN GATE       *
003630*  SKIPPED THE RUN) SO OPERATIONS HAS A RECORD OF WHAT WAS       *
003640*  ADDED WITHOUT NEEDING TO BROWSE THE CATALOG FILES.            *
003650*-------------------------------------------------------------*
003660 9000-TERMINATE.
003670*
003680     DISPLAY "CATALOG-IMPORT - RUN DATE: " WS-RUN-DATE-CCYY "-"
003690             WS-RUN-DATE-MM "-" WS-RUN-DATE-DD.
003700     DISPLAY "CATALOG-IMPORT - COUNTRIES IMPORTED: "
003710             WS-COUNTRIES-IMPORTED-CT.
003720     DISPLAY "CATALOG-IMPORT - DEVICES IMPORTED:   "
003730             WS-DEVICES-IMPORTED-CT.
003740     DISPLAY "CATALOG-IMPORT - CONTENT IMPORTED:   "
003750             WS-CONTENT-IMPORTED-CT.
003760     GO TO 9000-EXIT.
003770*-------------------------------------------------------------*
003780*  9900-ABEND.                                                *
003790*  COMMON FATAL-ERROR EXIT - REACHED BY GO TO FROM THE CONTROL   *
003800*  FILE OPEN/READ CHECKS IN 1000-INITIALIZE AND FROM THE          *
003810*  TABLE-OVERFLOW CHECKS IN PL-LOAD-CATALOG.CBL.  DUMPS EVERY     *
003820*  FILE STATUS SO OPERATIONS CAN TELL WHICH SELECT FAILED.        *
003830*-------------------------------------------------------------*
003840 9900-ABEND.
003850*
003860     DISPLAY "CATALOG-IMPORT - ABNORMAL TERMINATION".
003870     DISPLAY "  CONTROL STATUS = " WS-CONTROL-STATUS.
003880     DISPLAY "  CONTENT STATUS = " WS-CONTENT-STATUS.
003890     DISPLAY "  COUNTRY STATUS = " WS-COUNTRY-STATUS.
003900     DISPLAY "  DEVICE  STATUS = " WS-DEVICE-STATUS.
003910     STOP RUN.
003920 9000-EXIT.
003930     EXIT.
003940*-------------------------------------------------------------*
003950     COPY "PL-LOAD-CATALOG.CBL".
003960     COPY "PL-VALIDATE-TOKEN.CBL".
003970     COPY "PL-IMPORT-CATALOG.CBL".
