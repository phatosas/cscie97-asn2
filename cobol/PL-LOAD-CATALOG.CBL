000010*-------------------------------------------------------------*
000020*  PL-LOAD-CATALOG.CBL                                        *
000030*-------------------------------------------------------------*
000040*  READS THE THREE CATALOG FILES ONE TIME AT THE START OF A    *
000050*  SEARCH RUN AND LOADS THEM INTO THE CT-/CE-/DE- TABLES IN     *
000060*  WORKING-STORAGE.  EVERY QUERY LATER IN THE RUN IS MATCHED    *
000070*  AGAINST THESE TABLES - NOTHING IS RE-READ FROM DISK.         *
000080*-------------------------------------------------------------*
000090*  1999-02-20  RSANTOS   REQ CR-0504 - ORIGINAL MEMBER.        *
000100*  1999-05-03  RSANTOS   REQ CR-0519 - STOP THE RUN IF A        *
000110*                        CATALOG FILE WON'T OPEN.               *
000120*-------------------------------------------------------------*
000130*  1100-LOAD-CONTENT-CATALOG.                                  *
000140*  OPENS AND CLOSES CONTENT-CATALOG-FILE ITSELF - THE CALLER     *
000150*  MUST NOT PRE-OPEN IT, A RE-OPEN OF AN ALREADY-OPEN SEQUENTIAL *
000160*  FILE COMES BACK FILE STATUS 41 AND WOULD TRIP THE ABEND       *
000170*  CHECK BELOW ON A CLEAN RUN.  BOTH CALLERS OF THIS MEMBER      *
000180*  (CONTENT-SEARCH-BATCH AND CATALOG-IMPORT) RELY ON THAT.       *
000190*-------------------------------------------------------------*
000200 1100-LOAD-CONTENT-CATALOG.
000210*
000220     OPEN INPUT CONTENT-CATALOG-FILE.
000230     IF WS-CONTENT-STATUS NOT = "00"
000240        DISPLAY "CONTENT-SEARCH-BATCH - CANNOT OPEN CONTENT CATALOG"
000250        DISPLAY "FILE STATUS IS " WS-CONTENT-STATUS
000260        GO TO 9900-ABEND.
000270*
000280     MOVE ZERO TO WS-CONTENT-COUNT.
000290     PERFORM 1110-READ-CONTENT-RECORD THRU 1110-EXIT.
000300     PERFORM 1120-STORE-CONTENT-RECORD THRU 1120-EXIT
000310         UNTIL WS-CONTENT-EOF.
000320     CLOSE CONTENT-CATALOG-FILE.
000330     GO TO 1100-EXIT.
000340*-------------------------------------------------------------*
000350*  1110-READ-CONTENT-RECORD.                                   *
000360*  ONE READ OF CONTENT-CATALOG-FILE, AT-END SETS THE EOF SWITCH. *
000370*-------------------------------------------------------------*
000380 1110-READ-CONTENT-RECORD.
000390     READ CONTENT-CATALOG-FILE
000400         AT END
000410            MOVE "Y" TO WS-CONTENT-EOF-SW.
000420 1110-EXIT.
000430     EXIT.
000440*-------------------------------------------------------------*
000450*  1120-STORE-CONTENT-RECORD.                                  *
000460*  COPIES THE RECORD JUST READ INTO THE NEXT FREE SLOT OF THE    *
000470*  CT-ENTRY TABLE AND READS THE NEXT ONE.  WS-CONTENT-MAX (1200) *
000480*  IS THE LARGEST CATALOG THIS PROGRAM WAS SIZED TO HOLD -        *
000490*  OVERFLOW IS A FATAL ABEND, NOT A TRUNCATED RUN.                *
000500*-------------------------------------------------------------*
000510 1120-STORE-CONTENT-RECORD.
000520     ADD 1 TO WS-CONTENT-COUNT.
000530     IF WS-CONTENT-COUNT > WS-CONTENT-MAX
000540        DISPLAY "CONTENT-SEARCH-BATCH - CONTENT CATALOG TABLE FULL"
000550        GO TO 9900-ABEND.
000560     MOVE CONTENT-ITEM TO CT-ENTRY (WS-CONTENT-COUNT).
000570     PERFORM 1110-READ-CONTENT-RECORD THRU 1110-EXIT.
000580 1120-EXIT.
000590     EXIT.
000600 1100-EXIT.
000610     EXIT.
000620*-------------------------------------------------------------*
000630*  1200-LOAD-COUNTRY-CATALOG.                                  *
000640*  SAME SHAPE AS 1100-LOAD-CONTENT-CATALOG ABOVE, FOR THE        *
000650*  COUNTRY CATALOG FILE AND THE CE-ENTRY TABLE.  OWNS ITS OWN    *
000660*  OPEN/CLOSE FOR THE SAME REASON.                               *
000670*-------------------------------------------------------------*
000680 1200-LOAD-COUNTRY-CATALOG.
000690*
000700     OPEN INPUT COUNTRY-CATALOG-FILE.
000710     IF WS-COUNTRY-STATUS NOT = "00"
000720        DISPLAY "CONTENT-SEARCH-BATCH - CANNOT OPEN COUNTRY CATALOG"
000730        DISPLAY "FILE STATUS IS " WS-COUNTRY-STATUS
000740        GO TO 9900-ABEND.
000750*
000760     MOVE ZERO TO WS-COUNTRY-COUNT.
000770     PERFORM 1210-READ-COUNTRY-RECORD THRU 1210-EXIT.
000780     PERFORM 1220-STORE-COUNTRY-RECORD THRU 1220-EXIT
000790         UNTIL WS-COUNTRY-EOF.
000800     CLOSE COUNTRY-CATALOG-FILE.
000810     GO TO 1200-EXIT.
000820*-------------------------------------------------------------*
000830*  1210-READ-COUNTRY-RECORD.                                   *
000840*  ONE READ OF COUNTRY-CATALOG-FILE, AT-END SETS THE EOF SWITCH. *
000850*-------------------------------------------------------------*
000860 1210-READ-COUNTRY-RECORD.
000870     READ COUNTRY-CATALOG-FILE
000880         AT END
000890            MOVE "Y" TO WS-COUNTRY-EOF-SW.
000900 1210-EXIT.
000910     EXIT.
000920*-------------------------------------------------------------*
000930*  1220-STORE-COUNTRY-RECORD.                                  *
000940*  COPIES THE RECORD INTO THE NEXT FREE CE-ENTRY SLOT.  SEE      *
000950*  1120-STORE-CONTENT-RECORD ABOVE FOR THE OVERFLOW RULE -        *
000960*  WS-COUNTRY-MAX (300) IS THIS TABLE'S CEILING.                  *
000970*-------------------------------------------------------------*
000980 1220-STORE-COUNTRY-RECORD.
000990     ADD 1 TO WS-COUNTRY-COUNT.
001000     IF WS-COUNTRY-COUNT > WS-COUNTRY-MAX
001010        DISPLAY "CONTENT-SEARCH-BATCH - COUNTRY CATALOG TABLE FULL"
001020        GO TO 9900-ABEND.
001030     MOVE COUNTRY TO CE-ENTRY (WS-COUNTRY-COUNT).
001040     PERFORM 1210-READ-COUNTRY-RECORD THRU 1210-EXIT.
001050 1220-EXIT.
001060     EXIT.
001070 1200-EXIT.
001080     EXIT.
001090*-------------------------------------------------------------*
001100*  1300-LOAD-DEVICE-CATALOG.                                   *
001110*  SAME SHAPE AGAIN FOR THE DEVICE CATALOG FILE AND THE          *
001120*  DE-ENTRY TABLE.  OWNS ITS OWN OPEN/CLOSE FOR THE SAME          *
001130*  REASON AS THE OTHER TWO LOAD PARAGRAPHS ABOVE.                 *
001140*-------------------------------------------------------------*
001150 1300-LOAD-DEVICE-CATALOG.
001160*
001170     OPEN INPUT DEVICE-CATALOG-FILE.
001180     IF WS-DEVICE-STATUS NOT = "00"
001190        DISPLAY "CONTENT-SEARCH-BATCH - CANNOT OPEN DEVICE CATALOG"
001200        DISPLAY "FILE STATUS IS " WS-DEVICE-STATUS
001210        GO TO 9900-ABEND.
001220*
001230     MOVE ZERO TO WS-DEVICE-COUNT.
001240     PERFORM 1310-READ-DEVICE-RECORD THRU 1310-EXIT.
001250     PERFORM 1320-STORE-DEVICE-RECORD THRU 1320-EXIT
001260         UNTIL WS-DEVICE-EOF.
001270     CLOSE DEVICE-CATALOG-FILE.
001280     GO TO 1300-EXIT.
001290*-------------------------------------------------------------*
001300*  1310-READ-DEVICE-RECORD.                                    *
001310*  ONE READ OF DEVICE-CATALOG-FILE, AT-END SETS THE EOF SWITCH.  *
001320*-------------------------------------------------------------*
001330 1310-READ-DEVICE-RECORD.
001340     READ DEVICE-CATALOG-FILE
001350         AT END
001360            MOVE "Y" TO WS-DEVICE-EOF-SW.
001370 1310-EXIT.
001380     EXIT.
001390*-------------------------------------------------------------*
001400*  1320-STORE-DEVICE-RECORD.                                   *
001410*  COPIES THE RECORD INTO THE NEXT FREE DE-ENTRY SLOT.  SEE      *
001420*  1120-STORE-CONTENT-RECORD ABOVE FOR THE OVERFLOW RULE -        *
001430*  WS-DEVICE-MAX (400) IS THIS TABLE'S CEILING.                   *
001440*-------------------------------------------------------------*
001450 1320-STORE-DEVICE-RECORD.
001460     ADD 1 TO WS-DEVICE-COUNT.
001470     IF WS-DEVICE-COUNT > WS-DEVICE-MAX
001480        DISPLAY "CONTENT-SEARCH-BATCH - DEVICE CATALOG TABLE FULL"
001490        GO TO 9900-ABEND.
001500     MOVE DEVICE TO DE-ENTRY (WS-DEVICE-COUNT).
001510     PERFORM 1310-READ-DEVICE-RECORD THRU 1310-EXIT.
001520 1320-EXIT.
001530     EXIT.
001540 1300-EXIT.
001550     EXIT.
