000010*-------------------------------------------------------------*
000020*  PL-LOOKUP-CODES.CBL                                        *
000030*-------------------------------------------------------------*
000040*  LINEAR, CASE-INSENSITIVE LOOKUPS OF A COUNTRY CODE OR A      *
000050*  DEVICE ID AGAINST THE IN-MEMORY CATALOG TABLES.  CALLER      *
000060*  MOVES THE CODE TO LOOK FOR INTO WS-LOOKUP-CODE AND PERFORMS  *
000070*  2400-LOOKUP-COUNTRY-CODE OR 2450-LOOKUP-DEVICE-ID.  ON        *
000080*  RETURN, WS-LOOKUP-FOUND TELLS THE CALLER WHETHER THE CODE    *
000090*  RESOLVED, AND WS-LOOKUP-INDEX GIVES ITS POSITION IN THE       *
000100*  TABLE WHEN IT DID.                                           *
000110*-------------------------------------------------------------*
000120*  1999-02-22  RSANTOS   REQ CR-0505 - ORIGINAL MEMBER.        *
000130*-------------------------------------------------------------*
000140*  2400-LOOKUP-COUNTRY-CODE.                                  *
000150*  CALLED FROM 2171-RESOLVE-COUNTRY-PIECE IN PL-PARSE-QUERY.CBL  *
000160*  EVERY TIME A QUERY LINE NAMES A COUNTRY CODE.  THE COUNTRY    *
000170*  CODE IS ONLY TWO BYTES WIDE, SO THE COMPARE BELOW ONLY          *
000180*  LOOKS AT POSITIONS 1:2 OF THE FOLDED WORK AREA EVEN THOUGH     *
000190*  THE AREA ITSELF IS 200 BYTES (SHARED WITH THE TEXT SEARCH      *
000200*  FOLDING IN PLMATCH.CBL).                                       *
000210*-------------------------------------------------------------*
000220 2400-LOOKUP-COUNTRY-CODE.
000230*
000240     MOVE "N" TO WS-LOOKUP-FOUND-SW.
000250     MOVE WS-LOOKUP-CODE TO WS-CASE-FOLD-IN.
000260     INSPECT WS-CASE-FOLD-IN CONVERTING
000270         LOWER-ALPHA TO UPPER-ALPHA.
000280     MOVE ZERO TO WS-CASE-SUB.
000290     PERFORM 2410-SCAN-ONE-COUNTRY THRU 2410-EXIT
000300         UNTIL WS-CASE-SUB = WS-COUNTRY-COUNT
000310            OR WS-LOOKUP-FOUND.
000320     GO TO 2400-EXIT.
000330*-------------------------------------------------------------*
000340*  2410-SCAN-ONE-COUNTRY.                                     *
000350*  ONE SLOT OF THE COUNTRY TABLE, FOLDED TO UPPER CASE AND        *
000360*  COMPARED AGAINST THE CALLER'S (ALREADY FOLDED) CODE.  STOPS    *
000370*  AS SOON AS A HIT IS FOUND - THE DRIVING PERFORM UNTIL ABOVE    *
000380*  CHECKS WS-LOOKUP-FOUND EVERY PASS.                             *
000390*-------------------------------------------------------------*
000400 2410-SCAN-ONE-COUNTRY.
000410     ADD 1 TO WS-CASE-SUB.
000420     MOVE CE-CODE (WS-CASE-SUB) TO WS-CASE-FOLD-OUT.
000430     INSPECT WS-CASE-FOLD-OUT CONVERTING
000440         LOWER-ALPHA TO UPPER-ALPHA.
000450     IF WS-CASE-FOLD-OUT (1:2) = WS-CASE-FOLD-IN (1:2)
000460        MOVE "Y" TO WS-LOOKUP-FOUND-SW
000470        MOVE WS-CASE-SUB TO WS-LOOKUP-INDEX.
000480 2410-EXIT.
000490     EXIT.
000500 2400-EXIT.
000510     EXIT.
000520*-------------------------------------------------------------*
000530*  2450-LOOKUP-DEVICE-ID.                                     *
000540*  CALLED FROM 2181-RESOLVE-DEVICE-PIECE IN PL-PARSE-QUERY.CBL    *
000550*  EVERY TIME A QUERY LINE NAMES A DEVICE ID.  SAME SHAPE AS     *
000560*  2400-LOOKUP-COUNTRY-CODE ABOVE, EXCEPT THE DEVICE ID IS TEN    *
000570*  BYTES WIDE SO THE COMPARE BELOW LOOKS AT POSITIONS 1:10.        *
000580*-------------------------------------------------------------*
000590 2450-LOOKUP-DEVICE-ID.
000600*
000610     MOVE "N" TO WS-LOOKUP-FOUND-SW.
000620     MOVE WS-LOOKUP-CODE TO WS-CASE-FOLD-IN.
000630     INSPECT WS-CASE-FOLD-IN CONVERTING
000640         LOWER-ALPHA TO UPPER-ALPHA.
000650     MOVE ZERO TO WS-CASE-SUB.
000660     PERFORM 2460-SCAN-ONE-DEVICE THRU 2460-EXIT
000670         UNTIL WS-CASE-SUB = WS-DEVICE-COUNT
000680            OR WS-LOOKUP-FOUND.
000690     GO TO 2450-EXIT.
000700*-------------------------------------------------------------*
000710*  2460-SCAN-ONE-DEVICE.                                      *
000720*  ONE SLOT OF THE DEVICE TABLE, FOLDED TO UPPER CASE AND         *
000730*  COMPARED AGAINST THE CALLER'S FOLDED DEVICE ID.                *
000740*-------------------------------------------------------------*
000750 2460-SCAN-ONE-DEVICE.
000760     ADD 1 TO WS-CASE-SUB.
000770     MOVE DE-ID (WS-CASE-SUB) TO WS-CASE-FOLD-OUT.
000780     INSPECT WS-CASE-FOLD-OUT CONVERTING
000790         LOWER-ALPHA TO UPPER-ALPHA.
000800     IF WS-CASE-FOLD-OUT (1:10) = WS-CASE-FOLD-IN (1:10)
000810        MOVE "Y" TO WS-LOOKUP-FOUND-SW
000820        MOVE WS-CASE-SUB TO WS-LOOKUP-INDEX.
000830 2460-EXIT.
000840     EXIT.
000850 2450-EXIT.
000860     EXIT.
