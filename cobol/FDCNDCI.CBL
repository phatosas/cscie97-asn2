000010*-------------------------------------------------------------*
000020*  FDCNDCI.CBL  -  FD FOR THE CANDIDATE CONTENT FILE          *
000030*-------------------------------------------------------------*
000040*  CANDIDATES WAITING TO BE VALIDATED AND, IF ACCEPTED,        *
000050*  APPENDED ONTO THE CONTENT CATALOG FILE.  SAME SHAPE AS       *
000060*  CONTENT-ITEM IN FDCNTNT.CBL BUT CARRIED UNDER ITS OWN        *
000070*  CN- PREFIX SO BOTH RECORDS CAN BE HELD OPEN TOGETHER IN      *
000080*  CATALOG-IMPORT.COB - SAME TRICK AS WORK-RECORD/SORT-RECORD   *
000090*  ON THE OLD DEDUCTIBLES REPORT.                               *
000100*-------------------------------------------------------------*
000110*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000120*-------------------------------------------------------------*
000130     FD  CANDIDATE-CONTENT-FILE
000140         LABEL RECORDS ARE STANDARD.
000150*
000160*    CN-ID IS CHECKED AGAINST BOTH THE EXISTING CATALOG AND      *
000170*    EVERY CN-ID SEEN EARLIER IN THIS SAME CANDIDATE FILE BY     *
000180*    1722-CHECK-CONTENT-DUPLICATE IN PL-IMPORT-CATALOG.CBL -     *
000190*    A DUPLICATE AT EITHER LEVEL IS A SILENT SKIP, NOT AN ABEND. *
000200     01  CANDIDATE-CONTENT.
000210         05  CN-ID                     PIC X(10).
000220         05  CN-NAME                   PIC X(40).
000230         05  CN-DESCRIPTION            PIC X(200).
000240         05  CN-AUTHOR-NAME            PIC X(40).
000250         05  CN-CONTENT-TYPE           PIC X(11).
000260         05  CN-RATING                 PIC 9(01).
000270         05  CN-PRICE                  PIC 9(05)V99.
000280         05  CN-PRICE-WHOLE-CENTS REDEFINES CN-PRICE
000290                                       PIC 9(07).
000300*        CN-CATEGORY-COUNT AND THE OTHER -COUNT FIELDS TELL       *
000310*        1723-ADD-CONTENT HOW MANY OF THE FOLLOWING OCCURS        *
000320*        ENTRIES TO COPY ONTO THE CATALOG RECORD - SAME RULE      *
000330*        AS THE COUNTS IN FDCNTNT.CBL.                            *
000340         05  CN-CATEGORY-COUNT         PIC 9(02).
000350         05  CN-CATEGORIES OCCURS 10 TIMES
000360                                       PIC X(20).
000370         05  CN-DEVICE-COUNT           PIC 9(02).
000380         05  CN-COMPATIBLE-DEVICES OCCURS 20 TIMES
000390                                       PIC X(10).
000400         05  CN-COUNTRY-COUNT          PIC 9(02).
000410         05  CN-ALLOWED-COUNTRIES OCCURS 50 TIMES
000420                                       PIC X(02).
000430         05  CN-LANGUAGE-COUNT         PIC 9(02).
000440         05  CN-SUPPORTED-LANGS OCCURS 20 TIMES
000450                                       PIC X(02).
000460         05  FILLER                    PIC X(43).
