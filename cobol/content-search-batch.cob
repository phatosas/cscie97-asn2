000010*-------------------------------------------------------------*
000020 IDENTIFICATION DIVISION.
000030*-------------------------------------------------------------*
000040 PROGRAM-ID.     content-search-batch.
000050 AUTHOR.         R SANTOS.
000060 INSTALLATION.   MOBILE STORE CATALOG GROUP.
000070 DATE-WRITTEN.   1999-03-02.
000080 DATE-COMPILED.
000090 SECURITY.       UNCLASSIFIED - INTERNAL CATALOG DATA ONLY.
000100*-------------------------------------------------------------*
000110*  READS A STREAM OF SEARCH QUERIES AND LISTS, FOR EACH ONE,    *
000120*  EVERY CONTENT ITEM IN THE CATALOG THAT SATISFIES ALL OF THE   *
000130*  QUERY'S CRITERIA COLUMNS.  THE CATALOG ITSELF IS NOT          *
000140*  CHANGED BY THIS RUN - SEE catalog-import FOR THAT.            *
000150*-------------------------------------------------------------*
000160*  CHANGE LOG                                                  *
000170*-------------------------------------------------------------*
000180*  1999-03-02  RSANTOS   REQ CR-0507 - ORIGINAL MEMBER.        *
000190*  1999-03-09  RSANTOS   REQ CR-0507 - ADDED COUNTRY AND        *
000200*                        DEVICE CODE RESOLUTION ON PARSE.       *
000210*  1999-04-21  MFARIAS   REQ CR-0519 - FIXED CATEGORY MATCH     *
000220*                        SO A BLANK QUERY COLUMN MEANS "ANY",   *
000230*                        NOT "ITEM MUST HAVE NO CATEGORIES".    *
000240*  1999-07-14  RSANTOS   REQ CR-0533 - PRICE COLUMN NOW ALSO    *
000250*                        ACCEPTS A BLANK TO MEAN NO CEILING.    *
000260*  1999-11-30  MFARIAS   REQ CR-0560 - WIDENED QUERY LINE AND   *
000270*                        MATCH LISTING RECORDS FOR LONGER       *
000280*                        PIPE LISTS.                            *
000290*  1998-12-02  RSANTOS   REQ CR-0501 - Y2K REVIEW - NO 2-DIGIT  *
000300*                        YEAR FIELDS ANYWHERE IN THIS MEMBER.   *
000310*  2001-02-15  JTAVARES  REQ CR-0602 - RAISED CONTENT, COUNTRY   *
000320*                        AND DEVICE TABLE SIZES FOR CATALOG      *
000330*                        GROWTH.                                *
000340*  2003-06-09  JTAVARES  REQ CR-0651 - TEXT SEARCH NOW SCANS    *
000350*                        AUTHOR NAME AS WELL AS NAME/DESC.       *
000360*-------------------------------------------------------------*
000370 ENVIRONMENT DIVISION.
000380 CONFIGURATION SECTION.
000390 SPECIAL-NAMES.
000400     C01 IS TOP-OF-FORM.
000410 INPUT-OUTPUT SECTION.
000420 FILE-CONTROL.
000430*
000440     COPY "SLCNTNT.CBL".
000450     COPY "SLCTRY.CBL".
000460     COPY "SLDEVCE.CBL".
000470     COPY "SLQUERY.CBL".
000480     COPY "SLMATCH.CBL".
000490*-------------------------------------------------------------*
000500 DATA DIVISION.
000510 FILE SECTION.
000520*
000530     COPY "FDCNTNT.CBL".
000540     COPY "FDCTRY.CBL".
000550     COPY "FDDEVCE.CBL".
000560     COPY "FDQUERY.CBL".
000570     COPY "FDMATCH.CBL".
000580*-------------------------------------------------------------*
000590 WORKING-STORAGE SECTION.
000600*
000610*  WS-FILE-STATUS-AREA.                                       *
000620*  ONE TWO-BYTE FILE STATUS PER SELECT, CHECKED AFTER EVERY    *
000630*  OPEN AND CARRIED FORWARD TO 9900-ABEND'S DISPLAY LINES SO   *
000640*  OPERATIONS CAN SEE WHICH FILE FAILED WITHOUT A DUMP.        *
000650 01  WS-FILE-STATUS-AREA.
000660     05  WS-CONTENT-STATUS       PIC X(02).
000670         88  WS-CONTENT-OK       VALUE "00".
000680     05  WS-COUNTRY-STATUS       PIC X(02).
000690         88  WS-COUNTRY-OK       VALUE "00".
000700     05  WS-DEVICE-STATUS        PIC X(02).
000710         88  WS-DEVICE-OK        VALUE "00".
000720     05  WS-QUERY-STATUS         PIC X(02).
000730         88  WS-QUERY-OK         VALUE "00".
000740     05  WS-MATCH-STATUS         PIC X(02).
000750         88  WS-MATCH-OK         VALUE "00".
000760     05  FILLER                  PIC X(10).
000770*
000780*  WS-EOF-SWITCHES.                                           *
000790*  ONE SWITCH PER SEQUENTIAL FILE THIS PROGRAM READS.  THE     *
000800*  CATALOG EOF SWITCHES ARE SET AND TESTED ENTIRELY INSIDE     *
000810*  PL-LOAD-CATALOG.CBL; QUERY-FILE'S SWITCH DRIVES 0100-MAIN-  *
000820*  LINE'S PROCESSING LOOP BELOW.                               *
000830 01  WS-EOF-SWITCHES.
000840     05  WS-CONTENT-EOF-SW       PIC X(01).
000850         88  WS-CONTENT-EOF      VALUE "Y".
000860     05  WS-COUNTRY-EOF-SW       PIC X(01).
000870         88  WS-COUNTRY-EOF      VALUE "Y".
000880     05  WS-DEVICE-EOF-SW        PIC X(01).
000890         88  WS-DEVICE-EOF       VALUE "Y".
000900     05  WS-QUERY-EOF-SW         PIC X(01).
000910         88  WS-QUERY-EOF        VALUE "Y".
000920     05  FILLER                  PIC X(10).
000930*
000940*    CONTENT CATALOG TABLE - LOADED ONCE AT START OF RUN, THEN
000950*    SCANNED ONCE PER QUERY LINE.  CT- ENTRIES MIRROR THE
000960*    SHAPE OF THE CONTENT-ITEM CATALOG RECORD (SEE FDCNTNT.CBL).
000970 01  WS-CONTENT-TABLE-CONTROL.
000980     05  WS-CONTENT-COUNT        PIC 9(05) COMP.
000990     05  WS-CONTENT-MAX          PIC 9(05) COMP VALUE 1200.
001000     05  FILLER                  PIC X(01).
001010*
001020 01  WS-CONTENT-TABLE.
001030     05  CT-ENTRY OCCURS 1200 TIMES
001040                  INDEXED BY WS-CT-NDX-UNUSED.
001050         10  CT-ID                   PIC X(10).
001060         10  CT-NAME                 PIC X(40).
001070         10  CT-DESCRIPTION          PIC X(200).
001080         10  CT-AUTHOR-NAME          PIC X(40).
001090         10  CT-CONTENT-TYPE         PIC X(11).
001100         10  CT-RATING               PIC 9(01).
001110         10  CT-PRICE                PIC 9(05)V99.
001120         10  CT-PRICE-WHOLE-CENTS REDEFINES CT-PRICE
001130                                     PIC 9(07).
001140         10  CT-CATEGORY-COUNT       PIC 9(02) COMP.
001150         10  CT-CATEGORIES OCCURS 10 TIMES
001160                                     PIC X(20).
001170         10  CT-DEVICE-COUNT         PIC 9(02) COMP.
001180         10  CT-COMPATIBLE-DEVICES OCCURS 20 TIMES
001190                                     PIC X(10).
001200         10  CT-COUNTRY-COUNT        PIC 9(02) COMP.
001210         10  CT-ALLOWED-COUNTRIES OCCURS 50 TIMES
001220                                     PIC X(02).
001230         10  CT-LANGUAGE-COUNT       PIC 9(02) COMP.
001240         10  CT-SUPPORTED-LANGS OCCURS 20 TIMES
001250                                     PIC X(02).
001260         10  FILLER                  PIC X(43).
001270*
001280*    COUNTRY CATALOG TABLE.
001290 01  WS-COUNTRY-TABLE-CONTROL.
001300     05  WS-COUNTRY-COUNT        PIC 9(03) COMP.
001310     05  WS-COUNTRY-MAX          PIC 9(03) COMP VALUE 300.
001320     05  FILLER                  PIC X(01).
001330*
001340 01  WS-COUNTRY-TABLE.
001350     05  CE-ENTRY OCCURS 300 TIMES.
001360         10  CE-CODE                 PIC X(02).
001370         10  CE-NAME                 PIC X(40).
001380         10  CE-EXPORT-STATUS        PIC X(06).
001390             88  CE-EXPORT-OPEN      VALUE "OPEN  ".
001400             88  CE-EXPORT-CLOSED    VALUE "CLOSED".
001410         10  FILLER                  PIC X(32).
001420*
001430*    DEVICE CATALOG TABLE.
001440 01  WS-DEVICE-TABLE-CONTROL.
001450     05  WS-DEVICE-COUNT         PIC 9(03) COMP.
001460     05  WS-DEVICE-MAX           PIC 9(03) COMP VALUE 400.
001470     05  FILLER                  PIC X(01).
001480*
001490 01  WS-DEVICE-TABLE.
001500     05  DE-ENTRY OCCURS 400 TIMES.
001510         10  DE-ID                   PIC X(10).
001520         10  DE-NAME                 PIC X(40).
001530         10  DE-MANUFACTURER         PIC X(40).
001540         10  FILLER                  PIC X(30).
001550*-------------------------------------------------------------*
001552*  SEARCH-CRITERIA.                                           *
001554*  ONE QUERY, PARSED FROM QL-QUERY-TEXT BY PL-PARSE-QUERY.CBL. *
001556*  EACH SC- FIELD HOLDS ONE PIPE-DELIMITED COLUMN OF THE RAW    *
001558*  QUERY LINE; A ZERO COUNT (SC-CATEGORY-COUNT AND THE OTHER     *
001560*  OCCURS-TABLE COUNTERS) MEANS THE QUERY LEFT THAT COLUMN       *
001562*  BLANK, WHICH PLMATCH.CBL TREATS AS "NO RESTRICTION" RATHER    *
001564*  THAN "MUST HAVE NONE" - SEE REQ CR-0519 IN THE CHANGE LOG     *
001566*  ABOVE.  SC-MAX-PRICE-CENTS REDEFINES THE PRICE AS A WHOLE      *
001568*  NUMBER OF CENTS FOR THE CEILING COMPARE IN PLMATCH.CBL.        *
001570 01  SEARCH-CRITERIA.
001580     05  SC-RAW-QUERY            PIC X(200).
001590     05  SC-CATEGORY-COUNT       PIC 9(02) COMP.
001600     05  SC-CATEGORIES OCCURS 10 TIMES
001610                                 PIC X(20).
001620     05  SC-DEVICE-COUNT         PIC 9(02) COMP.
001630     05  SC-DEVICES OCCURS 20 TIMES
001640                                 PIC X(10).
001650     05  SC-MINIMUM-RATING       PIC 9(01).
001660     05  SC-MAXIMUM-PRICE        PIC 9(07)V99.
001670     05  SC-MAX-PRICE-CENTS REDEFINES SC-MAXIMUM-PRICE
001680                                 PIC 9(09).
001690     05  SC-COUNTRY-COUNT        PIC 9(02) COMP.
001700     05  SC-COUNTRIES OCCURS 50 TIMES
001710                                 PIC X(02).
001720     05  SC-LANGUAGE-COUNT       PIC 9(02) COMP.
001730     05  SC-SUPPORTED-LANGS OCCURS 20 TIMES
001740                                 PIC X(02).
001750     05  SC-CONTENT-TYPE-COUNT   PIC 9(02) COMP.
001760     05  SC-CONTENT-TYPES OCCURS 3 TIMES
001770                                 PIC X(11).
001780     05  SC-TEXT-SEARCH          PIC X(60).
001790     05  FILLER                  PIC X(20).
001800*-------------------------------------------------------------*
001802*  WS-PARSE-WORK-AREA.                                        *
001804*  WS-COL-1 THRU WS-COL-9 HOLD THE RAW QUERY LINE AFTER IT IS    *
001806*  SPLIT ON PIPE CHARACTERS BY 2100-PARSE-QUERY-LINE (IN          *
001808*  PL-PARSE-QUERY.CBL) - ONE COLUMN PER SEARCH CRITERION, IN      *
001810*  THE ORDER DOCUMENTED IN THAT MEMBER'S HEADER BANNER.  THE      *
001812*  WS-TRIM- FIELDS ARE SHARED SCRATCH SPACE FOR THE LEFT-TRIM     *
001814*  LOGIC IN 2105-LEFT-TRIM-FIELD; THEY HOLD NO VALUE THAT          *
001816*  SURVIVES ACROSS CALLS TO THAT PARAGRAPH.                        *
001818 01  WS-PARSE-WORK-AREA.
001830     05  WS-COL-1                PIC X(200).
001840     05  WS-COL-2                PIC X(200).
001850     05  WS-COL-3                PIC X(200).
001860     05  WS-COL-4                PIC X(200).
001870     05  WS-COL-5                PIC X(200).
001880     05  WS-COL-6                PIC X(200).
001890     05  WS-COL-7                PIC X(200).
001900     05  WS-COL-8                PIC X(200).
001910     05  WS-COL-9                PIC X(200).
001920     05  WS-FIELD-COUNT          PIC 9(02) COMP.
001930     05  WS-TRIM-WORK            PIC X(200).
001940     05  WS-TRIM-TEMP            PIC X(200).
001950     05  WS-TRIM-LEAD-CT         PIC 9(03) COMP.
001960     05  WS-TRIM-SUB             PIC 9(02) COMP.
001970     05  FILLER                  PIC X(20).
001980*-------------------------------------------------------------*
001982*  WS-PIPE-SPLIT-AREA.                                        *
001984*  SCRATCH AREA FOR THE ITERATIVE UNSTRING ... WITH POINTER      *
001986*  LOOP USED TO SPLIT A "|"-LIST COLUMN (CATEGORIES, DEVICES,     *
001988*  COUNTRIES, LANGUAGES OR CONTENT TYPES) INTO ITS PIECES.        *
001990*  RELOADED FRESH FOR EACH COLUMN SPLIT - NOTHING HERE SURVIVES   *
001992*  FROM ONE CALL TO THE NEXT.                                     *
001994 01  WS-PIPE-SPLIT-AREA.
002000     05  WS-PIPE-SOURCE          PIC X(200).
002010     05  WS-PIPE-POINTER         PIC 9(03) COMP.
002020     05  WS-PIPE-COUNT           PIC 9(02) COMP.
002030     05  WS-PIPE-SUB             PIC 9(02) COMP.
002040     05  WS-PIPE-PIECE OCCURS 50 TIMES
002050                                 PIC X(60).
002060     05  FILLER                  PIC X(20).
002070*-------------------------------------------------------------*
002072*  WS-LOOKUP-AREA.                                            *
002074*  CALLER/CALLEE INTERFACE FOR PL-LOOKUP-CODES.CBL - THE         *
002076*  CALLER MOVES THE CODE TO RESOLVE INTO WS-LOOKUP-CODE AND        *
002078*  PERFORMS THE APPROPRIATE LOOKUP PARAGRAPH; WS-LOOKUP-FOUND      *
002079*  AND WS-LOOKUP-INDEX CARRY THE ANSWER BACK.                      *
002080 01  WS-LOOKUP-AREA.
002090     05  WS-LOOKUP-CODE          PIC X(10).
002100     05  WS-LOOKUP-FOUND-SW      PIC X(01).
002110         88  WS-LOOKUP-FOUND     VALUE "Y".
002120     05  WS-LOOKUP-INDEX         PIC 9(03) COMP.
002130     05  WS-CASE-SUB             PIC 9(03) COMP.
002140     05  FILLER                  PIC X(10).
002150*
002160     COPY "wscase01.cbl".
002170*-------------------------------------------------------------*
002172*  WS-MATCH-SCAN-AREA.                                        *
002174*  WORK FIELDS FOR 2200-SEARCH-CONTENT AND PLMATCH.CBL'S TEST     *
002176*  PARAGRAPHS.  WS-MATCH-INDEX REMEMBERS, IN TABLE-SCAN ORDER,     *
002178*  THE CONTENT TABLE SLOT NUMBER OF EVERY ITEM THAT SATISFIED      *
002180*  ALL EIGHT MATCH CONDITIONS FOR THE CURRENT QUERY, SO THE        *
002182*  RESULT BLOCK CAN BE PRINTED AFTER THE FULL TABLE HAS BEEN       *
002184*  SCANNED.  WS-SEARCH-LEN/WS-SCAN-POS/WS-SCAN-LIMIT BACK THE      *
002186*  SLIDING-WINDOW SUBSTRING SEARCH USED BY THE TEXT-SEARCH          *
002188*  COLUMN TEST IN PLMATCH.CBL.                                     *
002190 01  WS-MATCH-SCAN-AREA.
002200     05  WS-CONTENT-SUB          PIC 9(05) COMP.
002210     05  WS-CT-SUB               PIC 9(02) COMP.
002220     05  WS-SC-SUB               PIC 9(02) COMP.
002230     05  WS-RESULT-SUB           PIC 9(05) COMP.
002240     05  WS-PRINT-SUB            PIC 9(05) COMP.
002250     05  WS-MATCH-COUNT          PIC 9(05) COMP.
002260     05  WS-MATCH-INDEX OCCURS 1200 TIMES
002270                                 PIC 9(05) COMP.
002280     05  WS-ITEM-MATCHED-SW      PIC X(01).
002290         88  WS-ITEM-MATCHED     VALUE "Y".
002300     05  WS-SEARCH-LEN           PIC 9(03) COMP.
002310     05  WS-SCAN-POS             PIC 9(03) COMP.
002320     05  WS-SCAN-LIMIT           PIC 9(03) COMP.
002330     05  FILLER                  PIC X(20).
002340*-------------------------------------------------------------*
002341*  WS-EDIT-FIELDS.                                            *
002342*  NUMERIC-EDITED RECEIVING FIELDS USED TO BUILD THE PRINT        *
002343*  LINES IN PL-SEARCH-CONTENT.CBL'S REPORT PARAGRAPHS - A          *
002344*  COBOL-85 MOVE OF A NUMERIC ITEM INTO AN EDITED PICTURE IS       *
002345*  THE SHOP'S STANDARD WAY TO SUPPRESS LEADING ZEROS AND PLACE     *
002346*  A DECIMAL POINT WITHOUT HAND-EDITING THE DIGITS.                *
002350 01  WS-EDIT-FIELDS.
002360     05  WS-EDIT-COUNT           PIC ZZ9.
002370     05  WS-EDIT-RATING          PIC 9.
002380     05  WS-EDIT-PRICE           PIC ZZZZZZ9.99.
002390     05  FILLER                  PIC X(10).
002400*-------------------------------------------------------------*
002410 PROCEDURE DIVISION.
002420*-------------------------------------------------------------*
002430*  0100-MAIN-LINE.                                            *
002440*  OVERALL FLOW FOR THE SEARCH RUN - LOAD THE THREE CATALOGS   *
002450*  INTO WORKING STORAGE, PROCESS EVERY QUERY LINE IN THE INPUT *
002460*  STREAM ONE AT A TIME UNTIL QUERY-FILE HITS END OF FILE,      *
002470*  THEN CLOSE UP AND STOP.  NO RECORD ON ANY FILE IS EVER       *
002480*  RE-READ OR RE-WRITTEN ONCE THIS RUN STARTS.                  *
002490*-------------------------------------------------------------*
002500 0100-MAIN-LINE.
002510*
002520     PERFORM 1000-INITIALIZE THRU 1000-EXIT.
002530     PERFORM 2000-PROCESS-ONE-QUERY THRU 2000-EXIT
002540         UNTIL WS-QUERY-EOF.
002550     PERFORM 9000-TERMINATE THRU 9000-EXIT.
002560     STOP RUN.
002570*-------------------------------------------------------------*
002580*  1000-INITIALIZE.                                           *
002590*  LOADS ALL THREE CATALOG TABLES (EACH LOAD PARAGRAPH LIVES   *
002600*  IN PL-LOAD-CATALOG.CBL AND OWNS ITS OWN OPEN/CLOSE OF ITS    *
002610*  CATALOG FILE - SEE THAT MEMBER'S HEADER BANNER), THEN OPENS  *
002620*  QUERY-FILE AND MATCH-LISTING-FILE AND PRIMES THE QUERY       *
002630*  READ-AHEAD SO 0100-MAIN-LINE'S LOOP HAS A FIRST LINE WAITING. *
002640*-------------------------------------------------------------*
002650 1000-INITIALIZE.
002660*
002670     MOVE ZERO TO WS-CONTENT-COUNT WS-COUNTRY-COUNT
002680                  WS-DEVICE-COUNT.
002690     PERFORM 1100-LOAD-CONTENT-CATALOG THRU 1100-EXIT.
002700     PERFORM 1200-LOAD-COUNTRY-CATALOG THRU 1200-EXIT.
002710     PERFORM 1300-LOAD-DEVICE-CATALOG  THRU 1300-EXIT.
002720*
002730     OPEN INPUT QUERY-FILE.
002740     IF NOT WS-QUERY-OK
002750        GO TO 9900-ABEND.
002760     OPEN OUTPUT MATCH-LISTING-FILE.
002770     IF NOT WS-MATCH-OK
002780        GO TO 9900-ABEND.
002790*
002800     MOVE "N" TO WS-QUERY-EOF-SW.
002810     PERFORM 2010-READ-QUERY-LINE THRU 2010-EXIT.
002820 1000-EXIT.
002830     EXIT.
002840*-------------------------------------------------------------*
002850*  2000-PROCESS-ONE-QUERY.                                    *
002860*  ONE PASS OF THE MAIN LOOP - PARSES THE QUERY LINE CURRENTLY  *
002870*  SITTING IN QL-QUERY-TEXT INTO SEARCH-CRITERIA, SCANS THE      *
002880*  CONTENT TABLE AGAINST IT, THEN READS AHEAD TO THE NEXT         *
002890*  NON-COMMENT, NON-BLANK QUERY LINE (OR TO END OF FILE).         *
002900*-------------------------------------------------------------*
002910 2000-PROCESS-ONE-QUERY.
002920*
002930     MOVE QL-QUERY-TEXT TO SC-RAW-QUERY.
002940     PERFORM 2100-PARSE-QUERY-LINE THRU 2100-EXIT.
002950     PERFORM 2200-SEARCH-CONTENT THRU 2200-EXIT.
002960     PERFORM 2010-READ-QUERY-LINE THRU 2010-EXIT.
002970 2000-EXIT.
002980     EXIT.
002990*-------------------------------------------------------------*
003000*  2010-READ-QUERY-LINE.                                      *
003010*  READ-AHEAD CONTROLLER - KEEPS CALLING 2015 UNTIL IT LANDS ON  *
003020*  A LINE THAT IS NEITHER BLANK NOR A "#" COMMENT LINE, OR UNTIL  *
003030*  QUERY-FILE RUNS OUT.  THIS LETS THE INPUT STREAM CARRY BLANK   *
003040*  SEPARATOR LINES AND "#" ANNOTATION LINES WITHOUT THOSE EVER    *
003050*  REACHING SC-RAW-QUERY OR 2100-PARSE-QUERY-LINE.                *
003060*-------------------------------------------------------------*
003070 2010-READ-QUERY-LINE.
003080*
003090     PERFORM 2015-READ-ONE-QUERY-LINE THRU 2015-EXIT.
003100     PERFORM 2015-READ-ONE-QUERY-LINE THRU 2015-EXIT
003110         UNTIL WS-QUERY-EOF
003120            OR (QL-QUERY-TEXT NOT = SPACES
003130                AND QL-QUERY-TEXT (1:1) NOT = "#").
003140 2010-EXIT.
003150     EXIT.
003160*-------------------------------------------------------------*
003170*  2015-READ-ONE-QUERY-LINE.                                  *
003180*  ONE PHYSICAL READ OF QUERY-FILE.  AT-END SETS THE EOF        *
003190*  SWITCH; THE CALLER ABOVE DECIDES WHETHER TO READ AGAIN.       *
003200*-------------------------------------------------------------*
003210 2015-READ-ONE-QUERY-LINE.
003220     READ QUERY-FILE
003230         AT END
003240            MOVE "Y" TO WS-QUERY-EOF-SW.
003250 2015-EXIT.
003260     EXIT.
003270*-------------------------------------------------------------*
003280*  9000-TERMINATE.                                            *
003290*  NORMAL END OF RUN - CLOSES THE TWO FILES THIS MEMBER OPENED  *
003300*  ITSELF (THE THREE CATALOG FILES WERE ALREADY CLOSED BY       *
003310*  PL-LOAD-CATALOG.CBL'S LOAD PARAGRAPHS) AND FALLS THROUGH TO   *
003320*  THE COMMON EXIT SHARED WITH 9900-ABEND BELOW.                 *
003330*-------------------------------------------------------------*
003340 9000-TERMINATE.
003350*
003360     CLOSE QUERY-FILE.
003370     CLOSE MATCH-LISTING-FILE.
003380     GO TO 9000-EXIT.
003390*-------------------------------------------------------------*
003400*  9900-ABEND.                                                *
003410*  COMMON FATAL-ERROR EXIT - REACHED BY GO TO FROM THE OPEN      *
003420*  CHECKS ABOVE AND FROM THE TABLE-OVERFLOW CHECKS IN             *
003430*  PL-LOAD-CATALOG.CBL.  DUMPS EVERY FILE STATUS SO OPERATIONS    *
003440*  CAN TELL WHICH SELECT FAILED WITHOUT NEEDING A CORE DUMP.      *
003450*-------------------------------------------------------------*
003460 9900-ABEND.
003470*
003480     DISPLAY "CONTENT-SEARCH-BATCH - ABNORMAL TERMINATION".
003490     DISPLAY "  CONTENT STATUS = " WS-CONTENT-STATUS.
003500     DISPLAY "  COUNTRY STATUS = " WS-COUNTRY-STATUS.
003510     DISPLAY "  DEVICE  STATUS = " WS-DEVICE-STATUS.
003520     DISPLAY "  QUERY   STATUS = " WS-QUERY-STATUS.
003530     DISPLAY "  MATCH   STATUS = " WS-MATCH-STATUS.
003540     STOP RUN.
003550 9000-EXIT.
003560     EXIT.
003570*-------------------------------------------------------------*
003580     COPY "PL-LOAD-CATALOG.CBL".
003590     COPY "PL-PARSE-QUERY.CBL".
003600     COPY "PL-LOOKUP-CODES.CBL".
003610     COPY "PL-SEARCH-CONTENT.CBL".
003620     COPY "PLMATCH.CBL".
