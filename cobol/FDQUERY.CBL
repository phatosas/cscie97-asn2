000010*-------------------------------------------------------------*
000020*  FDQUERY.CBL  -  FD FOR THE SEARCH QUERY INPUT FILE         *
000030*-------------------------------------------------------------*
000040*  ONE QUERY PER PHYSICAL LINE.  BLANK LINES AND LINES BEGUN  *
000050*  WITH "#" ARE COMMENTS AND ARE SKIPPED BY THE DRIVER BEFORE  *
000060*  THE LINE EVER REACHES THIS LAYOUT.  EIGHT COMMA-SEPARATED   *
000070*  COLUMNS ARE EXPECTED - SEE PL-PARSE-QUERY.CBL.              *
000080*-------------------------------------------------------------*
000090*  1999-02-18  RSANTOS   REQ CR-0503 - ORIGINAL MEMBER.        *
000100*-------------------------------------------------------------*
000110     FD  QUERY-FILE
000120         LABEL RECORDS ARE STANDARD.
000130*
000140     01  QUERY-LINE.
000150         05  QL-QUERY-TEXT             PIC X(200).
000160         05  FILLER                    PIC X(004).
