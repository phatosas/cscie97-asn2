000010*-------------------------------------------------------------*
000020*  FDMATCH.CBL  -  FD FOR THE MATCH LISTING REPORT            *
000030*-------------------------------------------------------------*
000040*  ONE PRINT LINE PER RECORD.  HEADER, DETAIL AND SEPARATOR    *
000050*  LINES ARE ALL MOVED INTO THIS RECORD BEFORE THE WRITE - SEE  *
000060*  PL-SEARCH-CONTENT.CBL.                                      *
000070*-------------------------------------------------------------*
000080*  1999-02-18  RSANTOS   REQ CR-0503 - ORIGINAL MEMBER.        *
000090*-------------------------------------------------------------*
000100     FD  MATCH-LISTING-FILE
000110         LABEL RECORDS ARE OMITTED.
000120*
000130     01  MATCH-LISTING-LINE.
000140         05  ML-TEXT                   PIC X(228).
000150         05  FILLER                    PIC X(004).
