000010*-------------------------------------------------------------*
000020*  FDCONTRL.CBL  -  FD FOR THE IMPORT CONTROL FILE            *
000030*-------------------------------------------------------------*
000040*  ONLY ONE RECORD EVER EXISTS ON THIS FILE, KEYED 1, THE       *
000050*  SAME CONVENTION USED ON THE OLD CONTROL-FILE.  CONTROL-      *
000060*  ACCESS-TOKEN IS MAINTAINED OUTSIDE OF THIS RUN (BY A         *
000070*  SEPARATE SECURITY-ADMINISTRATION JOB) AND IS ONLY READ      *
000080*  HERE.                                                       *
000090*-------------------------------------------------------------*
000100*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000110*-------------------------------------------------------------*
000120     FD  CONTROL-FILE
000130         LABEL RECORDS ARE STANDARD.
000140*
000150     01  CONTROL-RECORD.
000160         05  CONTROL-KEY               PIC 9(01).
000170         05  CONTROL-ACCESS-TOKEN      PIC X(40).
000180         05  CONTROL-LAST-UPDATE       PIC 9(08).
000190         05  FILLER                    PIC X(22).
