000010*-------------------------------------------------------------*
000020*  FDDEVCE.CBL  -  FD FOR THE DEVICE CATALOG FILE             *
000030*-------------------------------------------------------------*
000040*  ONE RECORD PER DEVICE A CONTENT ITEM MAY RUN ON.  LOADED   *
000050*  ONCE AT THE START OF THE SEARCH RUN INTO THE DV- WORKING-   *
000060*  STORAGE TABLE.  ALSO EXTENDED BY THE CATALOG IMPORT RUN.    *
000070*-------------------------------------------------------------*
000080*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000090*-------------------------------------------------------------*
000100     FD  DEVICE-CATALOG-FILE
000110         LABEL RECORDS ARE STANDARD.
000120*
000130     01  DEVICE.
000140         05  DV-ID                     PIC X(10).
000150         05  DV-NAME                   PIC X(40).
000160         05  DV-MANUFACTURER           PIC X(40).
000170         05  FILLER                    PIC X(30).
