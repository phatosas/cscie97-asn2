000010*-------------------------------------------------------------*
000020*  SLQUERY.CBL  -  SELECT FOR THE SEARCH QUERY INPUT FILE     *
000030*-------------------------------------------------------------*
000040*  1999-02-18  RSANTOS   REQ CR-0503 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT QUERY-FILE
000070            ASSIGN TO "SEARCH-QUERY"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-QUERY-STATUS.
