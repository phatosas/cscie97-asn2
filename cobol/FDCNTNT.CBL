000010*-------------------------------------------------------------*
000020*  FDCNTNT.CBL  -  FD FOR THE CONTENT-ITEM CATALOG FILE       *
000030*-------------------------------------------------------------*
000040*  ONE RECORD PER CONTENT ITEM (APPLICATION, RINGTONE OR      *
000050*  WALLPAPER) OFFERED THROUGH THE STORE.  LOADED ONCE AT THE  *
000060*  START OF THE SEARCH RUN INTO THE CT- WORKING-STORAGE       *
000070*  TABLE - SEE PL-LOAD-CATALOG.CBL.  ALSO EXTENDED BY THE      *
000080*  CATALOG IMPORT RUN WHEN NEW ITEMS ARE ACCEPTED.             *
000090*-------------------------------------------------------------*
000100*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000110*  1999-05-03  RSANTOS   REQ CR-0519 - ADDED LANGUAGE LIST.    *
000120*-------------------------------------------------------------*
000130     FD  CONTENT-CATALOG-FILE
000140         LABEL RECORDS ARE STANDARD.
000150*
000160*    CI-ID IS THE CATALOG KEY - UNIQUE ACROSS THE WHOLE FILE,    *
000170*    ENFORCED ON IMPORT BY PL-IMPORT-CATALOG.CBL'S DUPLICATE     *
000180*    CHECK, NOT BY ANY INDEXED/RELATIVE ORGANIZATION HERE.       *
000190     01  CONTENT-ITEM.
000200         05  CI-ID                     PIC X(10).
000210         05  CI-NAME                   PIC X(40).
000220         05  CI-DESCRIPTION            PIC X(200).
000230         05  CI-AUTHOR-NAME            PIC X(40).
000240         05  CI-CONTENT-TYPE           PIC X(11).
000250         05  CI-RATING                 PIC 9(01).
000260*        CI-PRICE IS WHOLE DOLLARS AND CENTS, ZONED DISPLAY -    *
000270*        NOT PACKED.  CI-PRICE-WHOLE-CENTS BELOW GIVES THE        *
000280*        MATCH AND IMPORT LOGIC A WHOLE-NUMBER-OF-CENTS VIEW      *
000290*        FOR CEILING COMPARES WITHOUT DISTURBING THE DECIMAL.     *
000300         05  CI-PRICE                  PIC 9(05)V99.
000310         05  CI-PRICE-WHOLE-CENTS REDEFINES CI-PRICE
000320                                       PIC 9(07).
000330*        CI-CATEGORY-COUNT AND THE OTHER -COUNT FIELDS BELOW     *
000340*        TELL THE READER HOW MANY OF THE FOLLOWING OCCURS         *
000350*        ENTRIES ARE ACTUALLY IN USE - THE REST OF EACH TABLE     *
000360*        IS LOW-VALUES/SPACES AS WRITTEN AND IS NEVER EXAMINED.   *
000370         05  CI-CATEGORY-COUNT         PIC 9(02).
000380         05  CI-CATEGORIES OCCURS 10 TIMES
000390                                       PIC X(20).
000400         05  CI-DEVICE-COUNT           PIC 9(02).
000410         05  CI-COMPATIBLE-DEVICES OCCURS 20 TIMES
000420                                       PIC X(10).
000430         05  CI-COUNTRY-COUNT          PIC 9(02).
000440         05  CI-ALLOWED-COUNTRIES OCCURS 50 TIMES
000450                                       PIC X(02).
000460         05  CI-LANGUAGE-COUNT         PIC 9(02).
000470         05  CI-SUPPORTED-LANGS OCCURS 20 TIMES
000480                                       PIC X(02).
000490         05  FILLER                    PIC X(43).
