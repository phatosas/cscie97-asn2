000010*-------------------------------------------------------------*
000020*  FDCNDCY.CBL  -  FD FOR THE CANDIDATE COUNTRY FILE          *
000030*-------------------------------------------------------------*
000040*  SAME SHAPE AS COUNTRY IN FDCTRY.CBL, CARRIED UNDER THE CY-   *
000050*  PREFIX SO THE EXISTING CATALOG AND THE CANDIDATE LIST CAN    *
000060*  BE HELD OPEN TOGETHER DURING THE IMPORT RUN.                 *
000070*-------------------------------------------------------------*
000080*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000090*-------------------------------------------------------------*
000100     FD  CANDIDATE-COUNTRY-FILE
000110         LABEL RECORDS ARE STANDARD.
000120*
000130     01  CANDIDATE-COUNTRY.
000140         05  CY-CODE                   PIC X(02).
000150         05  CY-NAME                   PIC X(40).
000160         05  CY-EXPORT-STATUS          PIC X(06).
000170         05  FILLER                    PIC X(32).
