000010*-------------------------------------------------------------*
000020*  SLCONTRL.CBL  -  SELECT FOR THE IMPORT CONTROL FILE        *
000030*-------------------------------------------------------------*
000040*  SINGLE-RECORD INDEXED FILE HOLDING THE ACCESS TOKEN THE     *
000050*  CALLING JOB MUST SUPPLY BEFORE CATALOG-IMPORT.COB WILL      *
000060*  TOUCH THE CATALOG FILES.                                    *
000070*-------------------------------------------------------------*
000080*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000090*-------------------------------------------------------------*
000100     SELECT CONTROL-FILE
000110            ASSIGN TO "IMPORT-CONTROL"
000120            ORGANIZATION IS INDEXED
000130            ACCESS MODE IS RANDOM
000140            RECORD KEY IS CONTROL-KEY
000150            FILE STATUS IS WS-CONTROL-STATUS.
