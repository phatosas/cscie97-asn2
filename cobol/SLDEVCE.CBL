000010*-------------------------------------------------------------*
000020*  SLDEVCE.CBL  -  SELECT FOR THE DEVICE CATALOG FILE         *
000030*-------------------------------------------------------------*
000040*  1999-02-15  RSANTOS   REQ CR-0502 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT DEVICE-CATALOG-FILE
000070            ASSIGN TO "DEVICE-CATALOG"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-DEVICE-STATUS.
