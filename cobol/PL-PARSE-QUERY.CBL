000010*-------------------------------------------------------------*
000020*  PL-PARSE-QUERY.CBL                                         *
000030*-------------------------------------------------------------*
000040*  BUILDS A SEARCH-CRITERIA RECORD FROM THE EIGHT COMMA-        *
000050*  SEPARATED COLUMNS OF ONE QUERY LINE.  A LINE THAT DOES NOT   *
000060*  SPLIT INTO EXACTLY 8 COLUMNS, OR WHOSE RATING/PRICE/TYPE      *
000070*  COLUMN FAILS ITS OWN VALIDATION RULE, IS A FATAL ERROR AND    *
000080*  SENDS THE RUN TO 9900-ABEND IN THE MAIN PROGRAM.              *
000090*-------------------------------------------------------------*
000100*  1999-02-25  RSANTOS   REQ CR-0506 - ORIGINAL MEMBER.        *
000110*  1999-06-14  JTAVARES  REQ CR-0521 - SINGLE CHARACTER RULE    *
000120*                        ON RATING/PRICE COLUMNS MATCHES THE    *
000130*                        ENGINE THIS FEEDS - DO NOT "FIX" IT.   *
000140*-------------------------------------------------------------*
000150*  2100-PARSE-QUERY-LINE.                                      *
000160*  ENTRY POINT FOR THE WHOLE MEMBER.  SPLITS THE RAW LINE ON    *
000170*  COMMA INTO NINE WORK COLUMNS (ONE EXTRA SLOT SO UNSTRING     *
000180*  CAN TELL US A 9TH COLUMN EXISTS AND WAS NOT EXPECTED),        *
000190*  CHECKS THE COLUMN COUNT, LEFT-TRIMS EACH COLUMN, THEN CALLS   *
000200*  ONE PARSE PARAGRAPH PER COLUMN IN ORDER.                      *
000210*-------------------------------------------------------------*
000220 2100-PARSE-QUERY-LINE.
000230*
000240     MOVE QL-QUERY-TEXT TO SC-RAW-QUERY.
000250     MOVE SPACES TO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4
000260                    WS-COL-5 WS-COL-6 WS-COL-7 WS-COL-8
000270                    WS-COL-9.
000280     MOVE ZERO TO WS-FIELD-COUNT.
000290     UNSTRING QL-QUERY-TEXT DELIMITED BY ","
000300         INTO WS-COL-1 WS-COL-2 WS-COL-3 WS-COL-4 WS-COL-5
000310              WS-COL-6 WS-COL-7 WS-COL-8 WS-COL-9
000320         TALLYING IN WS-FIELD-COUNT
000330     END-UNSTRING.
000340     IF WS-FIELD-COUNT NOT = 8
000350        DISPLAY "CONTENT-SEARCH-BATCH - QUERY LINE DOES NOT SPLIT"
000360        DISPLAY "INTO EXACTLY 8 COLUMNS: " QL-QUERY-TEXT
000370        GO TO 9900-ABEND.
000380*
000390     PERFORM 2105-TRIM-ALL-COLUMNS THRU 2105-EXIT.
000400*
000410     MOVE ZERO TO SC-CATEGORY-COUNT SC-LANGUAGE-COUNT
000420                  SC-COUNTRY-COUNT SC-DEVICE-COUNT
000430                  SC-CONTENT-TYPE-COUNT SC-MINIMUM-RATING.
000440     MOVE SPACES TO SC-TEXT-SEARCH.
000450*
000460     PERFORM 2110-PARSE-CATEGORIES     THRU 2110-EXIT.
000470     PERFORM 2130-PARSE-TEXT-SEARCH    THRU 2130-EXIT.
000480     PERFORM 2140-PARSE-MIN-RATING     THRU 2140-EXIT.
000490     PERFORM 2150-PARSE-MAX-PRICE      THRU 2150-EXIT.
000500     PERFORM 2160-PARSE-LANGUAGES      THRU 2160-EXIT.
000510     PERFORM 2170-PARSE-COUNTRIES      THRU 2170-EXIT.
000520     PERFORM 2180-PARSE-DEVICES        THRU 2180-EXIT.
000530     PERFORM 2190-PARSE-CONTENT-TYPES  THRU 2190-EXIT.
000540     GO TO 2100-EXIT.
000550 2100-EXIT.
000560     EXIT.
000570*-------------------------------------------------------------*
000580*  2105-TRIM-ALL-COLUMNS.                                     *
000590*  RUNS THE LEFT-TRIM ROUTINE OVER EACH OF THE EIGHT DATA        *
000610*  COLUMNS.  COLUMN 9 (THE OVERFLOW SLOT) IS NOT TRIMMED - IF    *
000620*  IT WAS EVER POPULATED THE FIELD-COUNT TEST ABOVE HAS ALREADY  *
000630*  SENT THE RUN TO 9900-ABEND.                                   *
000640*-------------------------------------------------------------*
000650 2105-TRIM-ALL-COLUMNS.
000660*
000670     MOVE WS-COL-1 TO WS-TRIM-WORK.
000680     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000690     MOVE WS-TRIM-WORK TO WS-COL-1.
000700     MOVE WS-COL-2 TO WS-TRIM-WORK.
000710     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000720     MOVE WS-TRIM-WORK TO WS-COL-2.
000730     MOVE WS-COL-3 TO WS-TRIM-WORK.
000740     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000750     MOVE WS-TRIM-WORK TO WS-COL-3.
000760     MOVE WS-COL-4 TO WS-TRIM-WORK.
000770     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000780     MOVE WS-TRIM-WORK TO WS-COL-4.
000790     MOVE WS-COL-5 TO WS-TRIM-WORK.
000800     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000810     MOVE WS-TRIM-WORK TO WS-COL-5.
000820     MOVE WS-COL-6 TO WS-TRIM-WORK.
000830     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000840     MOVE WS-TRIM-WORK TO WS-COL-6.
000850     MOVE WS-COL-7 TO WS-TRIM-WORK.
000860     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000870     MOVE WS-TRIM-WORK TO WS-COL-7.
000880     MOVE WS-COL-8 TO WS-TRIM-WORK.
000890     PERFORM 2106-LEFT-TRIM-FIELD THRU 2106-EXIT.
000900     MOVE WS-TRIM-WORK TO WS-COL-8.
000910 2105-EXIT.
000920     EXIT.
000930*-------------------------------------------------------------*
000940*  2106-LEFT-TRIM-FIELD.                                      *
000950*  HAND-ROLLED LEFT TRIM - NO INTRINSIC FUNCTION IN THIS        *
000960*  COMPILER.  TALLIES THE LEADING SPACES IN WS-TRIM-WORK, THEN   *
000970*  SLIDES THE REMAINDER LEFT BY REFERENCE MODIFICATION.  A       *
000980*  FIELD THAT IS ALL SPACES IS LEFT ALONE - THE TALLY WOULD BE   *
000990*  200, NOT LESS THAN 200, SO THE IF BELOW SKIPS THE SLIDE.      *
001000*-------------------------------------------------------------*
001010 2106-LEFT-TRIM-FIELD.
001020*
001030     MOVE ZERO TO WS-TRIM-LEAD-CT.
001040     INSPECT WS-TRIM-WORK TALLYING WS-TRIM-LEAD-CT
001050         FOR LEADING SPACE.
001060     IF WS-TRIM-LEAD-CT > ZERO AND WS-TRIM-LEAD-CT < 200
001070        MOVE WS-TRIM-WORK TO WS-TRIM-TEMP
001080        MOVE SPACES TO WS-TRIM-WORK
001090        MOVE WS-TRIM-TEMP (WS-TRIM-LEAD-CT + 1 : ) TO WS-TRIM-WORK.
001100 2106-EXIT.
001110     EXIT.
001120*-------------------------------------------------------------*
001130*  2110-PARSE-CATEGORIES.                                     *
001140*  COLUMN 1 - A PIPE-SEPARATED LIST OF CATEGORY NAMES, UP TO     *
001150*  TEN OF THEM.  AN EMPTY COLUMN MEANS "NO CATEGORY FILTER",      *
001160*  NOT "MATCH NOTHING" - SC-CATEGORY-COUNT STAYS ZERO AND         *
001170*  2320-SCAN-SC-CATEGORY IN PLMATCH.CBL TREATS ZERO AS A PASS.    *
001180*-------------------------------------------------------------*
001190 2110-PARSE-CATEGORIES.
001200*
001210     IF WS-COL-1 NOT = SPACES
001220        MOVE WS-COL-1 TO WS-PIPE-SOURCE
001230        PERFORM 2115-SPLIT-PIPE-LIST THRU 2115-EXIT
001240        PERFORM 2111-COPY-CATEGORY-PIECE THRU 2111-EXIT
001250            VARYING WS-PIPE-SUB FROM 1 BY 1
001260            UNTIL WS-PIPE-SUB > WS-PIPE-COUNT
001270               OR SC-CATEGORY-COUNT = 10.
001280 2110-EXIT.
001290     EXIT.
001300*-------------------------------------------------------------*
001310*  2111-COPY-CATEGORY-PIECE.                                  *
001320*  MOVES ONE SPLIT-OUT CATEGORY NAME INTO THE NEXT FREE SLOT OF  *
001330*  SC-CATEGORIES.  NO VALIDATION - ANY SPELLING THE USER TYPED    *
001340*  IS TRIED AGAINST THE CATALOG AS-IS.                           *
001350*-------------------------------------------------------------*
001360 2111-COPY-CATEGORY-PIECE.
001370     ADD 1 TO SC-CATEGORY-COUNT.
001380     MOVE WS-PIPE-PIECE (WS-PIPE-SUB) TO
001390          SC-CATEGORIES (SC-CATEGORY-COUNT).
001400 2111-EXIT.
001410     EXIT.
001420*-------------------------------------------------------------*
001430*  2115-SPLIT-PIPE-LIST.                                      *
001440*  SHARED BY CATEGORIES, LANGUAGES, COUNTRIES, AND DEVICES -     *
001450*  SPLITS WS-PIPE-SOURCE ON "|" INTO THE WS-PIPE-PIECE TABLE,     *
001460*  UP TO 50 PIECES.  CALLER LOADS WS-PIPE-SOURCE AND READS        *
001470*  WS-PIPE-COUNT/WS-PIPE-PIECE BACK OUT.                          *
001480*-------------------------------------------------------------*
001490 2115-SPLIT-PIPE-LIST.
001500*
001510     MOVE 1 TO WS-PIPE-POINTER.
001520     MOVE ZERO TO WS-PIPE-COUNT.
001530     PERFORM 2116-EXTRACT-ONE-PIECE THRU 2116-EXIT
001540         UNTIL WS-PIPE-POINTER > 200
001550            OR WS-PIPE-COUNT = 50.
001560     GO TO 2115-EXIT.
001570*-------------------------------------------------------------*
001580*  2116-EXTRACT-ONE-PIECE.                                    *
001590*  ONE UNSTRING WITH POINTER CALL - PULLS THE NEXT "|"-DELIMITED  *
001600*  PIECE OUT OF WS-PIPE-SOURCE STARTING WHERE THE LAST CALL        *
001610*  LEFT OFF.                                                      *
001620*-------------------------------------------------------------*
001630 2116-EXTRACT-ONE-PIECE.
001640     ADD 1 TO WS-PIPE-COUNT.
001650     MOVE SPACES TO WS-PIPE-PIECE (WS-PIPE-COUNT).
001660     UNSTRING WS-PIPE-SOURCE DELIMITED BY "|"
001670         INTO WS-PIPE-PIECE (WS-PIPE-COUNT)
001680         WITH POINTER WS-PIPE-POINTER
001690     END-UNSTRING.
001700 2116-EXIT.
001710     EXIT.
001720 2115-EXIT.
001730     EXIT.
001740*-------------------------------------------------------------*
001750*  2130-PARSE-TEXT-SEARCH.                                    *
001760*  COLUMN 2 - FREE TEXT.  MOVED STRAIGHT ACROSS, NO SPLITTING -   *
001770*  THE CASE-INSENSITIVE SUBSTRING SEARCH AGAINST NAME/            *
001780*  DESCRIPTION/AUTHOR HAPPENS LATER, IN PLMATCH.CBL.              *
001790*-------------------------------------------------------------*
001800 2130-PARSE-TEXT-SEARCH.
001810*
001820     IF WS-COL-2 NOT = SPACES
001825        MOVE WS-COL-2 TO SC-TEXT-SEARCH.
001830 2130-EXIT.
001840     EXIT.
001850*-------------------------------------------------------------*
001860*  2140-PARSE-MIN-RATING.                                     *
001870*  COLUMN 3 - A SINGLE DIGIT, OR BLANK FOR "NO MINIMUM".  ANY     *
001880*  OTHER LENGTH OR A NON-NUMERIC CHARACTER IS A FATAL QUERY       *
001890*  FILE ERROR - THIS COLUMN NEVER HOLDS MORE THAN ONE CHARACTER   *
001900*  BY DESIGN, SEE THE BANNER AT THE TOP OF THIS MEMBER.           *
001910*-------------------------------------------------------------*
001920 2140-PARSE-MIN-RATING.
001930*
001940     IF WS-COL-3 (1:1) NOT = SPACE AND WS-COL-3 (2:199) = SPACES
001950        IF WS-COL-3 (1:1) NUMERIC
001960           MOVE WS-COL-3 (1:1) TO SC-MINIMUM-RATING
001970        ELSE
001980           DISPLAY "CONTENT-SEARCH-BATCH - MINIMUM RATING COLUMN"
001990           DISPLAY "IS NOT NUMERIC: " QL-QUERY-TEXT
002000           GO TO 9900-ABEND.
002010 2140-EXIT.
002020     EXIT.
002030*-------------------------------------------------------------*
002040*  2150-PARSE-MAX-PRICE.                                      *
002050*  COLUMN 4 - SAME SINGLE-CHARACTER RULE AS THE RATING COLUMN     *
002060*  ABOVE.  DEFAULT WHEN THE COLUMN IS BLANK IS 9999999.99, THE     *
002070*  "NO LIMIT" SENTINEL - THAT IS WHY SC-MAXIMUM-PRICE IS SIZED     *
002080*  WIDER THAN A CATALOG PRICE FIELD.                               *
002090*-------------------------------------------------------------*
002100 2150-PARSE-MAX-PRICE.
002110*
002120     MOVE 9999999.99 TO SC-MAXIMUM-PRICE.
002130     IF WS-COL-4 (1:1) NOT = SPACE AND WS-COL-4 (2:199) = SPACES
002140        IF WS-COL-4 (1:1) NUMERIC
002150           MOVE WS-COL-4 (1:1) TO SC-MAXIMUM-PRICE
002160        ELSE
002170           DISPLAY "CONTENT-SEARCH-BATCH - MAXIMUM PRICE COLUMN"
002180           DISPLAY "IS NOT NUMERIC: " QL-QUERY-TEXT
002190           GO TO 9900-ABEND.
002200 2150-EXIT.
002210     EXIT.
002220*-------------------------------------------------------------*
002230*  2160-PARSE-LANGUAGES.                                      *
002240*  COLUMN 5 - A PIPE LIST OF LANGUAGE CODES, UP TO TWENTY.       *
002250*  EMPTY MEANS NO LANGUAGE FILTER, SAME AS CATEGORIES ABOVE.      *
002260*-------------------------------------------------------------*
002270 2160-PARSE-LANGUAGES.
002280*
002290     IF WS-COL-5 NOT = SPACES
002300        MOVE WS-COL-5 TO WS-PIPE-SOURCE
002310        PERFORM 2115-SPLIT-PIPE-LIST THRU 2115-EXIT
002320        PERFORM 2161-COPY-LANGUAGE-PIECE THRU 2161-EXIT
002330            VARYING WS-PIPE-SUB FROM 1 BY 1
002340            UNTIL WS-PIPE-SUB > WS-PIPE-COUNT
002350               OR SC-LANGUAGE-COUNT = 20.
002360 2160-EXIT.
002370     EXIT.
002380*-------------------------------------------------------------*
002390*  2161-COPY-LANGUAGE-PIECE.                                  *
002400*  MOVES ONE SPLIT-OUT LANGUAGE CODE INTO THE NEXT FREE SLOT OF   *
002410*  SC-SUPPORTED-LANGS.                                            *
002420*-------------------------------------------------------------*
002430 2161-COPY-LANGUAGE-PIECE.
002440     ADD 1 TO SC-LANGUAGE-COUNT.
002450     MOVE WS-PIPE-PIECE (WS-PIPE-SUB) TO
002460          SC-SUPPORTED-LANGS (SC-LANGUAGE-COUNT).
002470 2161-EXIT.
002480     EXIT.
002490*-------------------------------------------------------------*
002500*  2170-PARSE-COUNTRIES.                                      *
002510*  COLUMN 6 - A PIPE LIST OF COUNTRY CODES, UP TO FIFTY.  UNLIKE  *
002520*  CATEGORIES/LANGUAGES, EACH PIECE IS RESOLVED AGAINST THE        *
002530*  COUNTRY CATALOG TABLE RIGHT HERE - A CODE THAT DOES NOT         *
002540*  RESOLVE IS SILENTLY DROPPED, NOT A FATAL ERROR.                 *
002550*-------------------------------------------------------------*
002560 2170-PARSE-COUNTRIES.
002570*
002580     IF WS-COL-6 NOT = SPACES
002590        MOVE WS-COL-6 TO WS-PIPE-SOURCE
002600        PERFORM 2115-SPLIT-PIPE-LIST THRU 2115-EXIT
002610        PERFORM 2171-RESOLVE-COUNTRY-PIECE THRU 2171-EXIT
002620            VARYING WS-PIPE-SUB FROM 1 BY 1
002630            UNTIL WS-PIPE-SUB > WS-PIPE-COUNT
002640               OR SC-COUNTRY-COUNT = 50.
002650 2170-EXIT.
002660     EXIT.
002670*-------------------------------------------------------------*
002680*  2171-RESOLVE-COUNTRY-PIECE.                                *
002690*  LOOKS UP ONE PIPE PIECE AGAINST THE COUNTRY TABLE VIA          *
002700*  PL-LOOKUP-CODES.CBL AND, IF FOUND, COPIES THE CATALOG'S OWN     *
002710*  STORED CODE (NOT THE USER'S TYPED TEXT) INTO SC-COUNTRIES -     *
002720*  THAT WAY THE MATCH IN PLMATCH.CBL CAN COMPARE BY EQUALITY.      *
002730*-------------------------------------------------------------*
002740 2171-RESOLVE-COUNTRY-PIECE.
002750     MOVE WS-PIPE-PIECE (WS-PIPE-SUB) TO WS-LOOKUP-CODE.
002760     PERFORM 2400-LOOKUP-COUNTRY-CODE THRU 2400-EXIT.
002770     IF WS-LOOKUP-FOUND
002780        ADD 1 TO SC-COUNTRY-COUNT
002790        MOVE CE-CODE (WS-LOOKUP-INDEX) TO
002800             SC-COUNTRIES (SC-COUNTRY-COUNT).
002810 2171-EXIT.
002820     EXIT.
002830*-------------------------------------------------------------*
002840*  2180-PARSE-DEVICES.                                        *
002850*  COLUMN 7 - A PIPE LIST OF DEVICE IDS, UP TO TWENTY.  SAME      *
002860*  RESOLVE-OR-DROP RULE AS COUNTRIES ABOVE, AGAINST THE DEVICE     *
002870*  CATALOG TABLE INSTEAD.                                         *
002880*-------------------------------------------------------------*
002890 2180-PARSE-DEVICES.
002900*
002910     IF WS-COL-7 NOT = SPACES
002920        MOVE WS-COL-7 TO WS-PIPE-SOURCE
002930        PERFORM 2115-SPLIT-PIPE-LIST THRU 2115-EXIT
002940        PERFORM 2181-RESOLVE-DEVICE-PIECE THRU 2181-EXIT
002950            VARYING WS-PIPE-SUB FROM 1 BY 1
002960            UNTIL WS-PIPE-SUB > WS-PIPE-COUNT
002970               OR SC-DEVICE-COUNT = 20.
002980 2180-EXIT.
002990     EXIT.
003000*-------------------------------------------------------------*
003010*  2181-RESOLVE-DEVICE-PIECE.                                 *
003020*  LOOKS UP ONE PIPE PIECE AGAINST THE DEVICE TABLE VIA           *
003030*  PL-LOOKUP-CODES.CBL AND COPIES THE CATALOG'S OWN STORED ID      *
003040*  INTO SC-DEVICES WHEN IT RESOLVES.                               *
003050*-------------------------------------------------------------*
003060 2181-RESOLVE-DEVICE-PIECE.
003070     MOVE WS-PIPE-PIECE (WS-PIPE-SUB) TO WS-LOOKUP-CODE.
003080     PERFORM 2450-LOOKUP-DEVICE-ID THRU 2450-EXIT.
003090     IF WS-LOOKUP-FOUND
003100        ADD 1 TO SC-DEVICE-COUNT
003110        MOVE DE-ID (WS-LOOKUP-INDEX) TO
003120             SC-DEVICES (SC-DEVICE-COUNT).
003130 2181-EXIT.
003140     EXIT.
003150*-------------------------------------------------------------*
003160*  2190-PARSE-CONTENT-TYPES.                                  *
003170*  COLUMN 8 - A PIPE LIST OF CONTENT TYPES.  UNLIKE THE OTHER     *
003180*  PIPE COLUMNS, AN UNRECOGNISED TYPE IS A FATAL QUERY FILE        *
003190*  ERROR, NOT A SILENT DROP - SEE 2191 BELOW.  AN EMPTY COLUMN     *
003200*  DEFAULTS TO ALL THREE CONTENT TYPES, NOT "NO FILTER", BECAUSE   *
003210*  SC-CONTENT-TYPE-COUNT = ZERO IS ALSO PLMATCH.CBL'S "NO MORE      *
003220*  CONTENT TO CHECK" SENTINEL FOR AN EMPTY CATALOG TABLE.           *
003230*-------------------------------------------------------------*
003240 2190-PARSE-CONTENT-TYPES.
003250*
003260     IF WS-COL-8 NOT = SPACES
003270        MOVE WS-COL-8 TO WS-PIPE-SOURCE
003280        PERFORM 2115-SPLIT-PIPE-LIST THRU 2115-EXIT
003290        PERFORM 2191-VALIDATE-TYPE-PIECE THRU 2191-EXIT
003300            VARYING WS-PIPE-SUB FROM 1 BY 1
003310            UNTIL WS-PIPE-SUB > WS-PIPE-COUNT.
003320     IF SC-CONTENT-TYPE-COUNT = ZERO
003330        MOVE 3 TO SC-CONTENT-TYPE-COUNT
003340        MOVE "APPLICATION" TO SC-CONTENT-TYPES (1)
003350        MOVE "RINGTONE   " TO SC-CONTENT-TYPES (2)
003360        MOVE "WALLPAPER  " TO SC-CONTENT-TYPES (3).
003370 2190-EXIT.
003380     EXIT.
003390*-------------------------------------------------------------*
003400*  2191-VALIDATE-TYPE-PIECE.                                  *
003410*  ONE PIPE PIECE MUST MATCH ONE OF THE THREE KNOWN CONTENT       *
003420*  TYPE LITERALS EXACTLY (BLANK-PADDED TO 11 BYTES) OR THE RUN     *
003430*  ABENDS.                                                        *
003440*-------------------------------------------------------------*
003450 2191-VALIDATE-TYPE-PIECE.
003460     IF WS-PIPE-PIECE (WS-PIPE-SUB) (1:11) = "APPLICATION"
003470        OR WS-PIPE-PIECE (WS-PIPE-SUB) (1:11) = "RINGTONE   "
003480        OR WS-PIPE-PIECE (WS-PIPE-SUB) (1:11) = "WALLPAPER  "
003490        ADD 1 TO SC-CONTENT-TYPE-COUNT
003500        MOVE WS-PIPE-PIECE (WS-PIPE-SUB) (1:11) TO
003510             SC-CONTENT-TYPES (SC-CONTENT-TYPE-COUNT)
003520     ELSE
003530        DISPLAY "CONTENT-SEARCH-BATCH - INVALID CONTENT TYPE IN"
003540        DISPLAY "QUERY LINE: " QL-QUERY-TEXT
003550        GO TO 9900-ABEND.
003560 2191-EXIT.
003570     EXIT.
