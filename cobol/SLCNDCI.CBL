000010*-------------------------------------------------------------*
000020*  SLCNDCI.CBL  -  SELECT FOR THE CANDIDATE CONTENT FILE      *
000030*-------------------------------------------------------------*
000040*  1999-03-01  RSANTOS   REQ CR-0511 - ORIGINAL MEMBER.        *
000050*-------------------------------------------------------------*
000060     SELECT CANDIDATE-CONTENT-FILE
000070            ASSIGN TO "CANDIDATE-CONTENT"
000080            ORGANIZATION IS LINE SEQUENTIAL
000090            FILE STATUS IS WS-CAND-CI-STATUS.
