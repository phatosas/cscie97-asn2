000010*-------------------------------------------------------------*
000020*  PLMATCH.CBL                                                *
000030*-------------------------------------------------------------*
000040*  THE EIGHT MATCH CONDITIONS, TESTED IN A FIXED ORDER -         *
000050*  CATEGORY, DEVICE, COUNTRY, LANGUAGE, CONTENT TYPE, TEXT,       *
000060*  MINIMUM RATING, MAXIMUM PRICE.  FIRST CONDITION THAT FIRES     *
000070*  WINS - DO NOT SHORT-CIRCUIT OUT OF ORDER OR "OPTIMISE" THIS    *
000080*  BY TESTING THEM IN A DIFFERENT SEQUENCE.  THE ORDER WAS SET    *
000090*  BY THE ORIGINAL SPEC AND CUSTOMER SIGN-OFF DEPENDS ON IT.      *
000100*-------------------------------------------------------------*
000110*  1999-03-02  RSANTOS   REQ CR-0507 - ORIGINAL MEMBER.        *
000120*  1999-07-09  JTAVARES  REQ CR-0525 - RATING 0 (UNRATED) MAY    *
000130*                        NEVER SATISFY THE MINIMUM-RATING RULE,  *
000140*                        EVEN WHEN THE SEARCH MINIMUM IS 0.      *
000150*-------------------------------------------------------------*
000160*  2220-TEST-ONE-ITEM.                                        *
000170*  ONE CONTENT TABLE SLOT AGAINST ONE QUERY.  EACH OF THE EIGHT  *
000180*  2300/2310/2320/2330/2340/2350/2360/2370 TESTS BELOW IS ONLY   *
000190*  PERFORMED IF NO EARLIER TEST HAS ALREADY SET WS-ITEM-MATCHED  *
000200*  - A QUERY HAS TO FAIL EVERY RULE TO BE COUNTED A NON-MATCH.   *
000210*  A SLOT THAT MATCHES IS RECORDED IN WS-MATCH-INDEX SO           *
000220*  PL-SEARCH-CONTENT.CBL CAN PRINT IT LATER.                     *
000230*-------------------------------------------------------------*
000240 2220-TEST-ONE-ITEM.
000250*
000260     MOVE "N" TO WS-ITEM-MATCHED-SW.
000270     PERFORM 2300-TEST-CATEGORY-MATCH THRU 2300-EXIT.
000280     IF NOT WS-ITEM-MATCHED
000290        PERFORM 2310-TEST-DEVICE-MATCH THRU 2310-EXIT.
000300     IF NOT WS-ITEM-MATCHED
000310        PERFORM 2320-TEST-COUNTRY-MATCH THRU 2320-EXIT.
000320     IF NOT WS-ITEM-MATCHED
000330        PERFORM 2330-TEST-LANGUAGE-MATCH THRU 2330-EXIT.
000340     IF NOT WS-ITEM-MATCHED
000350        PERFORM 2340-TEST-CONTENT-TYPE-MATCH THRU 2340-EXIT.
000360     IF NOT WS-ITEM-MATCHED
000370        PERFORM 2350-TEST-TEXT-MATCH THRU 2350-EXIT.
000380     IF NOT WS-ITEM-MATCHED
000390        PERFORM 2360-TEST-MIN-RATING-MATCH THRU 2360-EXIT.
000400     IF NOT WS-ITEM-MATCHED
000410        PERFORM 2370-TEST-MAX-PRICE-MATCH THRU 2370-EXIT.
000420     IF WS-ITEM-MATCHED
000430        ADD 1 TO WS-MATCH-COUNT
000440        MOVE WS-CONTENT-SUB TO WS-MATCH-INDEX (WS-MATCH-COUNT).
000450 2220-EXIT.
000460     EXIT.
000470*-------------------------------------------------------------*
000480*  2300-TEST-CATEGORY-MATCH.                                  *
000490*  AN EMPTY SC-CATEGORY LIST MEANS THE CALLER PUT NO CATEGORY     *
000500*  FILTER ON THE QUERY, SO THIS CONDITION PASSES EVERY ITEM -     *
000510*  THE SKIP IS THE "SC-CATEGORY-COUNT > ZERO" GUARD BELOW.        *
000520*  OTHERWISE SCANS THE QUERY'S CATEGORY LIST AGAINST THE ITEM'S   *
000530*  OWN CATEGORY LIST LOOKING FOR ANY OVERLAP AT ALL.              *
000540*-------------------------------------------------------------*
000550 2300-TEST-CATEGORY-MATCH.
000560*
000570     IF SC-CATEGORY-COUNT > ZERO
000580        PERFORM 2301-SCAN-SC-CATEGORY THRU 2301-EXIT
000590            VARYING WS-SC-SUB FROM 1 BY 1
000600            UNTIL WS-SC-SUB > SC-CATEGORY-COUNT
000610               OR WS-ITEM-MATCHED.
000620 2300-EXIT.
000630     EXIT.
000640*-------------------------------------------------------------*
000650*  2301-SCAN-SC-CATEGORY.                                     *
000660*  OUTER LOOP OF THE NESTED CATEGORY SCAN - ONE QUERY CATEGORY    *
000670*  AGAINST EVERY CATEGORY THE ITEM CARRIES.                       *
000680*-------------------------------------------------------------*
000690 2301-SCAN-SC-CATEGORY.
000700     PERFORM 2302-COMPARE-ONE-CATEGORY THRU 2302-EXIT
000710         VARYING WS-CT-SUB FROM 1 BY 1
000720         UNTIL WS-CT-SUB > CT-CATEGORY-COUNT (WS-CONTENT-SUB)
000730            OR WS-ITEM-MATCHED.
000740 2301-EXIT.
000750     EXIT.
000760*-------------------------------------------------------------*
000770*  2302-COMPARE-ONE-CATEGORY.                                 *
000780*  INNER LOOP BODY - ONE QUERY CATEGORY AGAINST ONE ITEM         *
000790*  CATEGORY.  ANY EXACT MATCH IS ENOUGH, THE REST OF THE LISTS    *
000800*  ARE NOT CHECKED ONCE ONE HIT IS FOUND.                         *
000810*-------------------------------------------------------------*
000820 2302-COMPARE-ONE-CATEGORY.
000830     IF SC-CATEGORIES (WS-SC-SUB) =
000840        CT-CATEGORIES (WS-CONTENT-SUB, WS-CT-SUB)
000850        MOVE "Y" TO WS-ITEM-MATCHED-SW.
000860 2302-EXIT.
000870     EXIT.
000880*-------------------------------------------------------------*
000890*  2310-TEST-DEVICE-MATCH.                                    *
000900*  SAME SHAPE AS THE CATEGORY TEST ABOVE, FOR DEVICE            *
000910*  COMPATIBILITY - AN EMPTY SC-DEVICES LIST MEANS NO DEVICE       *
000920*  FILTER WAS REQUESTED.                                         *
000930*-------------------------------------------------------------*
000940 2310-TEST-DEVICE-MATCH.
000950*
000960     IF SC-DEVICE-COUNT > ZERO
000970        PERFORM 2311-SCAN-SC-DEVICE THRU 2311-EXIT
000980            VARYING WS-SC-SUB FROM 1 BY 1
000990            UNTIL WS-SC-SUB > SC-DEVICE-COUNT
001000               OR WS-ITEM-MATCHED.
001010 2310-EXIT.
001020     EXIT.
001030*-------------------------------------------------------------*
001040*  2311-SCAN-SC-DEVICE.                                       *
001050*  OUTER LOOP - ONE QUERY DEVICE AGAINST EVERY DEVICE THE ITEM    *
001060*  IS COMPATIBLE WITH.                                           *
001070*-------------------------------------------------------------*
001080 2311-SCAN-SC-DEVICE.
001090     PERFORM 2312-COMPARE-ONE-DEVICE THRU 2312-EXIT
001100         VARYING WS-CT-SUB FROM 1 BY 1
001110         UNTIL WS-CT-SUB > CT-DEVICE-COUNT (WS-CONTENT-SUB)
001120            OR WS-ITEM-MATCHED.
001130 2311-EXIT.
001140     EXIT.
001150*-------------------------------------------------------------*
001160*  2312-COMPARE-ONE-DEVICE.                                   *
001170*  INNER LOOP BODY - ONE QUERY DEVICE ID AGAINST ONE OF THE       *
001180*  ITEM'S COMPATIBLE-DEVICE ENTRIES.                              *
001190*-------------------------------------------------------------*
001200 2312-COMPARE-ONE-DEVICE.
001210     IF SC-DEVICES (WS-SC-SUB) =
001220        CT-COMPATIBLE-DEVICES (WS-CONTENT-SUB, WS-CT-SUB)
001230        MOVE "Y" TO WS-ITEM-MATCHED-SW.
001240 2312-EXIT.
001250     EXIT.
001260*-------------------------------------------------------------*
001270*  2320-TEST-COUNTRY-MATCH.                                   *
001280*  SAME SHAPE AGAIN, FOR COUNTRY AVAILABILITY - AN EMPTY          *
001290*  SC-COUNTRIES LIST MEANS NO COUNTRY FILTER WAS REQUESTED.       *
001300*-------------------------------------------------------------*
001310 2320-TEST-COUNTRY-MATCH.
001320*
001330     IF SC-COUNTRY-COUNT > ZERO
001340        PERFORM 2321-SCAN-SC-COUNTRY THRU 2321-EXIT
001350            VARYING WS-SC-SUB FROM 1 BY 1
001360            UNTIL WS-SC-SUB > SC-COUNTRY-COUNT
001370               OR WS-ITEM-MATCHED.
001380 2320-EXIT.
001390     EXIT.
001400*-------------------------------------------------------------*
001410*  2321-SCAN-SC-COUNTRY.                                      *
001420*  OUTER LOOP - ONE QUERY COUNTRY AGAINST EVERY COUNTRY THE       *
001430*  ITEM IS ALLOWED IN.                                           *
001440*-------------------------------------------------------------*
001450 2321-SCAN-SC-COUNTRY.
001460     PERFORM 2322-COMPARE-ONE-COUNTRY THRU 2322-EXIT
001470         VARYING WS-CT-SUB FROM 1 BY 1
001480         UNTIL WS-CT-SUB > CT-COUNTRY-COUNT (WS-CONTENT-SUB)
001490            OR WS-ITEM-MATCHED.
001500 2321-EXIT.
001510     EXIT.
001520*-------------------------------------------------------------*
001530*  2322-COMPARE-ONE-COUNTRY.                                  *
001540*  INNER LOOP BODY - ONE QUERY COUNTRY CODE AGAINST ONE OF THE    *
001550*  ITEM'S ALLOWED-COUNTRY ENTRIES.                                *
001560*-------------------------------------------------------------*
001570 2322-COMPARE-ONE-COUNTRY.
001580     IF SC-COUNTRIES (WS-SC-SUB) =
001590        CT-ALLOWED-COUNTRIES (WS-CONTENT-SUB, WS-CT-SUB)
001600        MOVE "Y" TO WS-ITEM-MATCHED-SW.
001610 2322-EXIT.
001620     EXIT.
001630*-------------------------------------------------------------*
001640*  2330-TEST-LANGUAGE-MATCH.                                  *
001650*  SAME SHAPE AGAIN, FOR SUPPORTED LANGUAGE - AN EMPTY           *
001660*  SC-SUPPORTED-LANGS LIST MEANS NO LANGUAGE FILTER WAS           *
001670*  REQUESTED.                                                    *
001680*-------------------------------------------------------------*
001690 2330-TEST-LANGUAGE-MATCH.
001700*
001710     IF SC-LANGUAGE-COUNT > ZERO
001720        PERFORM 2331-SCAN-SC-LANGUAGE THRU 2331-EXIT
001730            VARYING WS-SC-SUB FROM 1 BY 1
001740            UNTIL WS-SC-SUB > SC-LANGUAGE-COUNT
001750               OR WS-ITEM-MATCHED.
001760 2330-EXIT.
001770     EXIT.
001780*-------------------------------------------------------------*
001790*  2331-SCAN-SC-LANGUAGE.                                     *
001800*  OUTER LOOP - ONE QUERY LANGUAGE AGAINST EVERY LANGUAGE THE     *
001810*  ITEM SUPPORTS.                                                *
001820*-------------------------------------------------------------*
001830 2331-SCAN-SC-LANGUAGE.
001840     PERFORM 2332-COMPARE-ONE-LANGUAGE THRU 2332-EXIT
001850         VARYING WS-CT-SUB FROM 1 BY 1
001860         UNTIL WS-CT-SUB > CT-LANGUAGE-COUNT (WS-CONTENT-SUB)
001870            OR WS-ITEM-MATCHED.
001880 2331-EXIT.
001890     EXIT.
001900*-------------------------------------------------------------*
001910*  2332-COMPARE-ONE-LANGUAGE.                                 *
001920*  INNER LOOP BODY - ONE QUERY LANGUAGE CODE AGAINST ONE OF THE   *
001930*  ITEM'S SUPPORTED-LANGUAGE ENTRIES.                             *
001940*-------------------------------------------------------------*
001950 2332-COMPARE-ONE-LANGUAGE.
001960     IF SC-SUPPORTED-LANGS (WS-SC-SUB) =
001970        CT-SUPPORTED-LANGS (WS-CONTENT-SUB, WS-CT-SUB)
001980        MOVE "Y" TO WS-ITEM-MATCHED-SW.
001990 2332-EXIT.
002000     EXIT.
002010*-------------------------------------------------------------*
002020*  2340-TEST-CONTENT-TYPE-MATCH.                              *
002030*  UNLIKE THE FOUR LIST TESTS ABOVE, THIS ONE IS GUARDED ON THE   *
002040*  ITEM'S OWN CONTENT TYPE BEING PRESENT, NOT ON THE QUERY'S       *
002050*  TYPE LIST BEING NON-EMPTY - 2190-PARSE-CONTENT-TYPES IN         *
002060*  PL-PARSE-QUERY.CBL ALREADY DEFAULTS AN EMPTY TYPE COLUMN TO     *
002070*  ALL THREE TYPES, SO SC-CONTENT-TYPE-COUNT IS NEVER ZERO HERE    *
002080*  UNLESS THE CATALOG ITSELF HAS NO CONTENT LOADED AT ALL.         *
002090*-------------------------------------------------------------*
002100 2340-TEST-CONTENT-TYPE-MATCH.
002110*
002120     IF CT-CONTENT-TYPE (WS-CONTENT-SUB) NOT = SPACES
002130        PERFORM 2341-SCAN-SC-CONTENT-TYPE THRU 2341-EXIT
002140            VARYING WS-SC-SUB FROM 1 BY 1
002150            UNTIL WS-SC-SUB > SC-CONTENT-TYPE-COUNT
002160               OR WS-ITEM-MATCHED.
002170 2340-EXIT.
002180     EXIT.
002190*-------------------------------------------------------------*
002200*  2341-SCAN-SC-CONTENT-TYPE.                                 *
002210*  ONE QUERY CONTENT TYPE AGAINST THE ITEM'S SINGLE CONTENT       *
002220*  TYPE - NOT A NESTED SCAN LIKE THE FOUR TESTS ABOVE, SINCE AN    *
002230*  ITEM CARRIES EXACTLY ONE CONTENT TYPE, NOT A LIST OF THEM.      *
002240*-------------------------------------------------------------*
002250 2341-SCAN-SC-CONTENT-TYPE.
002260     IF SC-CONTENT-TYPES (WS-SC-SUB) =
002270        CT-CONTENT-TYPE (WS-CONTENT-SUB)
002280        MOVE "Y" TO WS-ITEM-MATCHED-SW.
002290 2341-EXIT.
002300     EXIT.
002310*-------------------------------------------------------------*
002320*  2350-TEST-TEXT-MATCH.                                      *
002330*  CASE-INSENSITIVE SUBSTRING SEARCH OF THE QUERY'S TEXT AGAINST  *
002340*  THE ITEM'S NAME, THEN DESCRIPTION, THEN AUTHOR NAME, IN THAT   *
002350*  ORDER, STOPPING AT THE FIRST HIT.  AN EMPTY SC-TEXT-SEARCH      *
002360*  SKIPS THIS TEST ENTIRELY.  FOLDS THE SEARCH TEXT TO UPPER       *
002370*  CASE AND COMPUTES ITS TRIMMED LENGTH ONCE, THEN RE-USES BOTH    *
002380*  FOR ALL THREE FIELDS.                                          *
002390*-------------------------------------------------------------*
002400 2350-TEST-TEXT-MATCH.
002410*
002420     IF SC-TEXT-SEARCH NOT = SPACES
002430        MOVE SC-TEXT-SEARCH TO WS-CASE-FOLD-OUT
002440        INSPECT WS-CASE-FOLD-OUT CONVERTING
002450            LOWER-ALPHA TO UPPER-ALPHA
002460        PERFORM 2351-COMPUTE-SEARCH-LEN THRU 2351-EXIT
002470        MOVE CT-NAME (WS-CONTENT-SUB) TO WS-CASE-FOLD-IN
002480        PERFORM 2353-SEARCH-ONE-FIELD THRU 2353-EXIT
002490        IF NOT WS-ITEM-MATCHED
002500           MOVE CT-DESCRIPTION (WS-CONTENT-SUB) TO WS-CASE-FOLD-IN
002510           PERFORM 2353-SEARCH-ONE-FIELD THRU 2353-EXIT
002520        IF NOT WS-ITEM-MATCHED
002530           MOVE CT-AUTHOR-NAME (WS-CONTENT-SUB) TO WS-CASE-FOLD-IN
002540           PERFORM 2353-SEARCH-ONE-FIELD THRU 2353-EXIT.
002550 2350-EXIT.
002560     EXIT.
002570*-------------------------------------------------------------*
002580*  2351-COMPUTE-SEARCH-LEN.                                   *
002590*  TRIMMED LENGTH OF THE FOLDED SEARCH TEXT, BY REVERSE SCAN -    *
002600*  NO INTRINSIC FUNCTION IN THIS COMPILER TO DO IT FOR US.        *
002610*  STARTS AT 60 (THE WIDTH OF SC-TEXT-SEARCH) AND SHRINKS UNTIL    *
002620*  A NON-SPACE BYTE IS FOUND OR THE FIELD TURNS OUT TO BE ALL      *
002630*  SPACES (WS-SEARCH-LEN REACHES ZERO).                           *
002640*-------------------------------------------------------------*
002650 2351-COMPUTE-SEARCH-LEN.
002660     MOVE 60 TO WS-SEARCH-LEN.
002670     PERFORM 2352-SHRINK-SEARCH-LEN THRU 2352-EXIT
002680         UNTIL WS-SEARCH-LEN = 0
002690            OR WS-CASE-FOLD-OUT (WS-SEARCH-LEN : 1) NOT = SPACE.
002700 2351-EXIT.
002710     EXIT.
002720*-------------------------------------------------------------*
002730*  2352-SHRINK-SEARCH-LEN.                                    *
002740*  ONE STEP OF THE REVERSE SCAN ABOVE.                           *
002750*-------------------------------------------------------------*
002760 2352-SHRINK-SEARCH-LEN.
002770     SUBTRACT 1 FROM WS-SEARCH-LEN.
002780 2352-EXIT.
002790     EXIT.
002800*-------------------------------------------------------------*
002810*  2353-SEARCH-ONE-FIELD.                                     *
002820*  FOLDS ONE CATALOG FIELD (ALREADY MOVED INTO WS-CASE-FOLD-IN     *
002830*  BY THE CALLER) TO UPPER CASE, THEN SLIDES A WINDOW OF          *
002840*  WS-SEARCH-LEN BYTES ACROSS IT COMPARING AGAINST THE FOLDED      *
002850*  SEARCH TEXT.  WS-SCAN-LIMIT IS THE LAST STARTING POSITION AT    *
002860*  WHICH A WINDOW OF THAT WIDTH STILL FITS INSIDE THE 200-BYTE     *
002870*  FIELD.                                                         *
002880*-------------------------------------------------------------*
002890 2353-SEARCH-ONE-FIELD.
002900     INSPECT WS-CASE-FOLD-IN CONVERTING
002910         LOWER-ALPHA TO UPPER-ALPHA.
002920     MOVE "N" TO WS-ITEM-MATCHED-SW.
002930     COMPUTE WS-SCAN-LIMIT = 200 - WS-SEARCH-LEN + 1.
002940     PERFORM 2354-SCAN-POSITION THRU 2354-EXIT
002950         VARYING WS-SCAN-POS FROM 1 BY 1
002960         UNTIL WS-SCAN-POS > WS-SCAN-LIMIT
002970            OR WS-ITEM-MATCHED.
002980 2353-EXIT.
002990     EXIT.
003000*-------------------------------------------------------------*
003010*  2354-SCAN-POSITION.                                        *
003020*  ONE WINDOW POSITION OF THE SLIDING-WINDOW SCAN ABOVE.          *
003030*-------------------------------------------------------------*
003040 2354-SCAN-POSITION.
003050     IF WS-CASE-FOLD-IN (WS-SCAN-POS : WS-SEARCH-LEN) =
003060        WS-CASE-FOLD-OUT (1 : WS-SEARCH-LEN)
003070        MOVE "Y" TO WS-ITEM-MATCHED-SW.
003080 2354-EXIT.
003090     EXIT.
003100*-------------------------------------------------------------*
003110*  2360-TEST-MIN-RATING-MATCH.                                *
003120*  AN ITEM RATED ZERO (UNRATED) NEVER SATISFIES THIS RULE, EVEN   *
003130*  WHEN THE QUERY'S MINIMUM IS ALSO ZERO - THAT IS WHY THE         *
003140*  SECOND HALF OF THE CONDITION (>= 1) IS THERE, NOT JUST THE      *
003150*  COMPARISON AGAINST SC-MINIMUM-RATING.  SEE THE 1999-07-09       *
003160*  CHANGE-LOG ENTRY AT THE TOP OF THIS MEMBER.                     *
003170*-------------------------------------------------------------*
003180 2360-TEST-MIN-RATING-MATCH.
003190*
003200     IF CT-RATING (WS-CONTENT-SUB) >= SC-MINIMUM-RATING
003210        AND CT-RATING (WS-CONTENT-SUB) >= 1
003220        MOVE "Y" TO WS-ITEM-MATCHED-SW.
003230 2360-EXIT.
003240     EXIT.
003250*-------------------------------------------------------------*
003260*  2370-TEST-MAX-PRICE-MATCH.                                 *
003270*  SIMPLE COMPARISON, NO ROUNDING - AN ITEM PRICED AT OR BELOW     *
003280*  THE QUERY'S MAXIMUM PASSES.  WHEN THE QUERY LEFT THE MAXIMUM    *
003290*  PRICE COLUMN BLANK, 2150-PARSE-MAX-PRICE IN PL-PARSE-QUERY.CBL  *
003300*  ALREADY MOVED THE 9999999.99 "NO LIMIT" SENTINEL IN, SO EVERY   *
003310*  REAL CATALOG PRICE PASSES THIS TEST.                            *
003320*-------------------------------------------------------------*
003330 2370-TEST-MAX-PRICE-MATCH.
003340*
003350     IF SC-MAXIMUM-PRICE >= CT-PRICE (WS-CONTENT-SUB)
003360        MOVE "Y" TO WS-ITEM-MATCHED-SW.
003370 2370-EXIT.
003380     EXIT.
